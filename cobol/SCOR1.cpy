000100      *===========================================================        
000200      *    SCOR1.CPY  -  SCORE RECORD WORKING STORAGE                     
000300      *    THE FOUR WEIGHTED SUB-SCORES AND THE CAPPED TOTAL,             
000400      *    RULES                                                          
000500      *    S1-S5.  ALL FOUR SUB-SCORES ARE HELD COMP FOR THE CAP()        
000600      *    ARITHMETIC IN 9500-CAP-START/END.                              
000700      *===========================================================        
000800       01  WS-SCORE.                                                      
000900           05  SC-ENGINEERING           PIC 9(03)      COMP.              
001000           05  SC-IMPACT                PIC 9(03)      COMP.              
001100           05  SC-ACTIVITY              PIC 9(03)      COMP.              
001200           05  SC-AI-PROD               PIC 9(03)      COMP.              
001300           05  SC-TOTAL                 PIC 9(03)      COMP.              
001400           05  FILLER                   PIC X(03).                        
001500                                                                          
