000100      *===========================================================        
000200      *    REPO1.CPY  -  REPOSITORY DETAIL FILE AND RECORD                
000300      *    UP TO 12 REPOSITORIES PER HANDLE (SEE WS-MAX-REPOS IN          
000400      *    SCREEN1).  THE SIX Y/N FLAGS ARE THE PRE-DERIVED FORM          
000500      *    OF                                                             
000600      *    CLASSIFIER RULES F1-F5; SCREEN1 ALSO CARRIES THE FILE          
000700      *    HINT FORM OF F1-F5 FOR SHOPS THAT FEED RAW FILE NAMES.         
000800      *===========================================================        
000900       FD  REPOFILE                                                       
001000           RECORD CONTAINS 160 CHARACTERS                                 
001100           RECORDING MODE IS F                                            
001200           LABEL RECORD IS STANDARD.                                      
001300                                                                          
001400       01  REC-REPO.                                                      
001500           05  REPO-HANDLE          PIC X(20).                            
001600           05  REPO-NAME            PIC X(30).                            
001700           05  REPO-STARS           PIC 9(06).                            
001800           05  REPO-FORKS           PIC 9(05).                            
001900           05  REPO-LANGUAGE        PIC X(15).                            
002000           05  REPO-HAS-CI          PIC X(01).                            
002100           05  REPO-HAS-TESTS       PIC X(01).                            
002200           05  REPO-HAS-README      PIC X(01).                            
002300           05  REPO-README-INSTALL  PIC X(01).                            
002400           05  REPO-HAS-SCRIPTS     PIC X(01).                            
002500           05  REPO-HAS-AGENTS      PIC X(01).                            
002600           05  REPO-TOPIC-TBL OCCURS 5 TIMES.                             
002700               10  REPO-TOPICS      PIC X(15).                            
002800           05  FILLER               PIC X(03).                            
002900                                                                          
