000100      *===========================================================        
000200      *    CAND1.CPY  -  CANDIDATE ROSTER FILE AND RECORD                 
000300      *    ONE RECORD PER CANDIDATE ON THE INCOMING RESUME ROSTER.        
000400      *    HANDLE IS THE JOIN KEY INTO ACTFILE/REPOFILE.  ID IS           
000500      *    OPERATOR SUPPLIED OR DEFAULTED BY SCREEN1 RULE B9.             
000600      *===========================================================        
000700       FD  CANDFILE                                                       
000800           RECORD CONTAINS 120 CHARACTERS                                 
000900           RECORDING MODE IS F                                            
001000           LABEL RECORD IS STANDARD.                                      
001100                                                                          
001200       01  REC-CANDIDATE.                                                 
001300           05  CAND-ID              PIC X(08).                            
001400           05  CAND-HANDLE          PIC X(20).                            
001500           05  CAND-NAME            PIC X(25).                            
001600           05  CAND-SOURCE-FILE     PIC X(25).                            
001700           05  CAND-LABEL           PIC X(10).                            
001800           05  CAND-REVIEWER-NOTE   PIC X(30).                            
001900           05  FILLER               PIC X(02).                            
002000                                                                          
