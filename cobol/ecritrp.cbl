000100      ************************************************************        
000200      *    ECRITRP - TOP-N CANDIDATE REPORT WRITER                        
000300      *    CALLED BY SCREEN1 AT END OF RUN WITH THE COMPLETE              
000400      *    IN-MEMORY                                                      
000500      *    PROFILE TABLE, THE RUN DATE, AND THE TOP-N CUTOFF.             
000600      *    SORTS                                                          
000700      *    THE TABLE DESCENDING ON TOTAL SCORE (TIES KEPT IN              
000800      *    PROCESSING ORDER - RULE P1) AND WRITES THE RANKED              
000900      *    MARKDOWN                                                       
001000      *    REPORT.                                                        
001100      *                                                                   
001200      *    HISTORY                                                        
001300      *    92/02/27  RHU  REQ-0233  ORIGINAL CODING, SPLIT OUT OF         
001400      *                             SCREEN1 THE SAME WAY THE OLD          
001500      *                             PROMOTION SYSTEM SPLITS ITS           
001600      *                             REPORT WRITER INTO ECRITFO.           
001700      *    93/10/05  RHU  REQ-0271  SWITCHED THE SORT FROM THE            
001800      *    SORT                                                           
001900      *                             VERB TO A HAND BUBBLE SORT SO         
002000      *                             TIES STAY IN PROCESSING ORDER         
002100      *                             (RECRUITING DEPT WOULD NOT            
002200      *                             ACCEPT                                
002300      *                             THE UNSTABLE REORDERING SORT          
002400      *                             GAVE                                  
002500      *                             ON TIED TOTALS).                      
002600      *    98/09/23  MFW  REQ-0611  Y2K REVIEW - RUN DATE IS              
002700      *    PASSED IN                                                      
002800      *                             AS X(10) TEXT, NO TWO-DIGIT           
002900      *                             YEAR                                  
003000      *                             FIELD HERE.  NO CHANGE                
003100      *                             REQUIRED.                             
003200      *    01/03/12  LDT  REQ-0742  AUDITED AGAINST THE WIDENED           
003300      *                             WS-TERM-TAB CHANGE IN                 
003400      *                             SCREEN1 - PROF-JOBFIT-TBL             
003500      *                             STAYS AT 20 SLOTS, SO THIS            
003600      *                             REPORT'S JOBFIT COLUMN                
003700      *                             NEEDS NO CHANGE.                      
003800      ************************************************************        
003900       IDENTIFICATION DIVISION.                                           
004000       PROGRAM-ID. ECRITRP.                                               
004100       AUTHOR. R. HULICK.                                                 
004200       INSTALLATION. DATA PROCESSING CENTER.                              
004300       DATE-WRITTEN. 02/27/92.                                            
004400       DATE-COMPILED.                                                     
004500       SECURITY. UNCLASSIFIED.                                            
004600                                                                          
004700       ENVIRONMENT DIVISION.                                              
004800       CONFIGURATION SECTION.                                             
004900       SPECIAL-NAMES.                                                     
005000           C01 IS TOP-OF-FORM.                                            
005100                                                                          
005200       INPUT-OUTPUT SECTION.                                              
005300       FILE-CONTROL.                                                      
005400           SELECT RPTFILE                                                 
005500               ASSIGN TO TOPREPORT                                        
005600               ACCESS MODE IS SEQUENTIAL                                  
005700               ORGANIZATION IS LINE SEQUENTIAL                            
005800               FILE STATUS IS RPTFILE-STATUS.                             
005900                                                                          
006000       DATA DIVISION.                                                     
006100       FILE SECTION.                                                      
006200       FD  RPTFILE                                                        
006300           RECORD CONTAINS 132 CHARACTERS                                 
006400           RECORDING MODE IS F.                                           
006500                                                                          
006600       01  REC-RPTLINE                  PIC X(132).                       
006700                                                                          
006800       WORKING-STORAGE SECTION.                                           
006900       01  RPTFILE-STATUS               PIC X(02) VALUE SPACE.            
007000           88  RPTFILE-OK                   VALUE '00'.                   
007100                                                                          
007200      *    SORT/RANK SCRATCH.                                             
007300       01  WS-OUTER-SUB                 PIC 9(04) COMP VALUE 0.           
007400       01  WS-INNER-SUB                 PIC 9(04) COMP VALUE 0.           
007500       01  WS-RANK-SUB                  PIC 9(04) COMP VALUE 0.           
007600       01  WS-RANK-LIMIT                PIC 9(04) COMP VALUE 0.           
007700       01  WS-RANK-NO                   PIC 9(02) COMP VALUE 0.           
007800       01  WS-RANK-EDIT                 PIC Z9.                           
007900       01  WS-SWAP-REC                  PIC X(1320).                      
008000       01  WS-SORT-KEY-A                PIC 9(15).                        
008100       01  WS-SORT-KEY-B                PIC 9(15).                        
008200                                                                          
008300      *    ONE PROFILE, UNPACKED FOR THE DETAIL LINE - SAME LAYOUT        
008400      *    AS PROF1'S REC-PROFILE (HELD HERE FLAT, NOT COPYBOOK'D         
008500      *    IN,                                                            
008600      *    SINCE PROF1 IS AN FD RECORD AND THIS IS WORKING                
008700      *    STORAGE).                                                      
008800       01  WS-PROF-DETAIL.                                                
008900           05  PROF-CAND-ID             PIC X(08).                        
009000           05  PROF-DISPLAY-ID          PIC X(25).                        
009100           05  PROF-CAND-NAME           PIC X(25).                        
009200           05  PROF-SOURCE-FILE         PIC X(25).                        
009300           05  PROF-HANDLE              PIC X(20).                        
009400           05  PROF-LABEL               PIC X(10).                        
009500           05  PROF-REVIEWER-NOTE       PIC X(30).                        
009600           05  PROF-TOP-REPOS-TBL OCCURS 8 TIMES.                         
009700               10  PROF-TOP-REPOS       PIC X(30).                        
009800           05  PROF-LANG-TBL OCCURS 10 TIMES.                             
009900               10  PROF-LANG            PIC X(15).                        
010000           05  PROF-LANG-COUNT          PIC 9(02).                        
010100           05  PROF-TOTAL-STARS         PIC 9(07).                        
010200           05  PROF-TOTAL-FORKS         PIC 9(06).                        
010300           05  PROF-HAS-CI              PIC X(01).                        
010400           05  PROF-HAS-TESTS           PIC X(01).                        
010500           05  PROF-HAS-README          PIC X(01).                        
010600           05  PROF-README-INSTALL      PIC X(01).                        
010700           05  PROF-AUTOMATION-SIGNALS  PIC 9(03).                        
010800           05  PROF-AI-ARTIFACT         PIC X(01).                        
010900           05  PROF-RECENT-COMMITS      PIC 9(05).                        
011000           05  PROF-RECENT-PRS          PIC 9(04).                        
011100           05  PROF-RECENT-ISSUES       PIC 9(04).                        
011200           05  PROF-SMALL-PR-RATIO      PIC 9V999.                        
011300                                                                          
011400      *    REDEFINES #1 - FLAT COMMA-BUILD VIEW OF THE TOP-REPOS          
011500      *    TABLE, THE SAME HABIT PROF1 DOCUMENTS.                         
011600           05  PROF-TOP-REPOS-LINE REDEFINES PROF-TOP-REPOS-TBL           
011700                                        PIC X(240).                       
011800                                                                          
011900           05  PROF-JOBFIT-COUNT        PIC 9(02).                        
012000           05  PROF-JOBFIT-TBL OCCURS 20 TIMES.                           
012100               10  PROF-JOBFIT-LIST     PIC X(20).                        
012200           05  PROF-SCORES.                                               
012300               10  PROF-SC-ENGINEERING      PIC 9(03).                    
012400               10  PROF-SC-IMPACT           PIC 9(03).                    
012500               10  PROF-SC-ACTIVITY         PIC 9(03).                    
012600               10  PROF-SC-AI-PROD          PIC 9(03).                    
012700               10  PROF-SC-TOTAL            PIC 9(03).                    
012800                                                                          
012900      *    REDEFINES #2 - NUMERIC VIEW OF THE SCORES GROUP.               
013000           05  PROF-SCORES-NUM REDEFINES PROF-SCORES PIC 9(15).           
013100                                                                          
013200           05  PROF-RATIONALE-TBL OCCURS 4 TIMES.                         
013300               10  PROF-RATIONALE       PIC X(80).                        
013400           05  PROF-VALID-FLAG          PIC X(01).                        
013500           05  FILLER                   PIC X(09).                        
013600                                                                          
013700      *    DETAIL-LINE SCRATCH FOR THE REPORT BODY.                       
013800       01  WS-RPT-TOTAL-EDIT             PIC ZZ9.                         
013900       01  WS-RPT-ENGR-EDIT              PIC ZZ9.                         
014000       01  WS-RPT-IMPACT-EDIT            PIC ZZ9.                         
014100       01  WS-RPT-ACT-EDIT               PIC ZZ9.                         
014200       01  WS-RPT-AI-EDIT                PIC ZZ9.                         
014300       01  WS-RPT-TOP-REPOS-LINE         PIC X(90).                       
014400       01  WS-RPT-CI-FLAG                PIC X(03).                       
014500       01  WS-RPT-TESTS-FLAG             PIC X(03).                       
014600       01  WS-RPT-README-FLAG            PIC X(03).                       
014700       01  WS-RPT-REPO-SUB               PIC 9(02) COMP VALUE 0.          
014800       01  WS-RPT-REPO-FOUND-SW          PIC X(01) VALUE 'N'.             
014900           88  RPT-REPO-FOUND                VALUE 'Y'.                   
015000           88  RPT-REPO-NOT-FOUND            VALUE 'N'.                   
015100                                                                          
015200       LINKAGE SECTION.                                                   
015300       01  LK-PROFILES.                                                   
015400           05  LK-PROFILE-COUNT          PIC 9(04) COMP.                  
015500           05  LK-PROFILE-TAB OCCURS 0 TO 500 TIMES                       
015600                              DEPENDING ON LK-PROFILE-COUNT               
015700                              INDEXED BY LK-IDX-PROF.                     
015800               10  LK-PROF-REC               PIC X(1320).                 
015900       01  LK-RUN-DATE                   PIC X(10).                       
016000                                                                          
016100      *    REDEFINES #3 - COMPONENT VIEW OF THE RUN DATE, CARRIED         
016200      *    FORWARD FROM THE SAME HABIT AS SCREEN1'S WS-RUN-DATE-X.        
016300       01  LK-RUN-DATE-X REDEFINES LK-RUN-DATE.                           
016400           05  LK-RUN-DATE-YYYY          PIC X(04).                       
016500           05  FILLER                    PIC X(01).                       
016600           05  LK-RUN-DATE-MM            PIC X(02).                       
016700           05  FILLER                    PIC X(01).                       
016800           05  LK-RUN-DATE-DD            PIC X(02).                       
016900                                                                          
017000       01  LK-TOP-N                      PIC 9(02) COMP.                  
017100                                                                          
017200       PROCEDURE DIVISION USING LK-PROFILES, LK-RUN-DATE,                 
017300                   LK-TOP-N.                                              
017400      *0000-MAIN-START                                                    
017500           IF LK-PROFILE-COUNT > 1                                        
017600               PERFORM 4000-SORT-DESC-START THRU                          
017700                   4005-SORT-DESC-END                                     
017800           END-IF.                                                        
017900                                                                          
018000           MOVE LK-TOP-N TO WS-RANK-LIMIT.                                
018100           IF WS-RANK-LIMIT > LK-PROFILE-COUNT                            
018200               MOVE LK-PROFILE-COUNT TO WS-RANK-LIMIT                     
018300           END-IF.                                                        
018400                                                                          
018500           PERFORM 3000-OPEN-RPT-START THRU 3005-OPEN-RPT-END.            
018600           PERFORM 7000-WRITE-HEADER-START                                
018700                   THRU 7005-WRITE-HEADER-END.                            
018800           PERFORM 7020-WRITE-DETAIL-START                                
018900                   THRU 7025-WRITE-DETAIL-END                             
019000              VARYING WS-RANK-SUB FROM 1 BY 1                             
019100              UNTIL WS-RANK-SUB > WS-RANK-LIMIT.                          
019200           PERFORM 3080-CLOSE-RPT-START THRU 3085-CLOSE-RPT-END.          
019300                                                                          
019400           GOBACK.                                                        
019500                                                                          
019600       3000-OPEN-RPT-START.                                               
019700           OPEN OUTPUT RPTFILE.                                           
019800       3005-OPEN-RPT-END.                                                 
019900                                                                          
020000       3080-CLOSE-RPT-START.                                              
020100           CLOSE RPTFILE.                                                 
020200       3085-CLOSE-RPT-END.                                                
020300                                                                          
020400      *    STABLE DESCENDING BUBBLE SORT ON TOTAL SCORE - A SWAP          
020500      *    ONLY                                                           
020600      *    HAPPENS WHEN THE EARLIER ROW IS STRICTLY LESS THAN THE         
020700      *    LATER ONE, SO TIED TOTALS NEVER TRADE PLACES (RULE P1).        
020800       4000-SORT-DESC-START.                                              
020900           PERFORM 4010-SORT-PASS-START                                   
021000                   THRU 4015-SORT-PASS-END                                
021100              VARYING WS-OUTER-SUB FROM 1 BY 1                            
021200              UNTIL WS-OUTER-SUB > LK-PROFILE-COUNT - 1.                  
021300       4005-SORT-DESC-END.                                                
021400                                                                          
021500       4010-SORT-PASS-START.                                              
021600           PERFORM 4020-SORT-COMPARE-START                                
021700                   THRU 4025-SORT-COMPARE-END                             
021800              VARYING WS-INNER-SUB FROM 1 BY 1                            
021900              UNTIL WS-INNER-SUB > LK-PROFILE-COUNT -                     
022000                   WS-OUTER-SUB.                                          
022100       4015-SORT-PASS-END.                                                
022200                                                                          
022300      *    KEY IS PULLED STRAIGHT FROM THE FLAT RECORD BY                 
022400      *    REFERENCE                                                      
022500      *    MODIFICATION - BYTES 976-990 ARE PROF-SCORES-NUM PER           
022600      *    THE                                                            
022700      *    PROF1 LAYOUT, SO NO FULL UNPACK IS NEEDED JUST TO              
022800      *    COMPARE.                                                       
022900       4020-SORT-COMPARE-START.                                           
023000           MOVE LK-PROF-REC (WS-INNER-SUB) (976:15) TO                    
023100                   WS-SORT-KEY-A.                                         
023200           MOVE LK-PROF-REC (WS-INNER-SUB + 1) (976:15)                   
023300                TO WS-SORT-KEY-B.                                         
023400           IF WS-SORT-KEY-A < WS-SORT-KEY-B                               
023500               MOVE LK-PROF-REC (WS-INNER-SUB) TO WS-SWAP-REC             
023600               MOVE LK-PROF-REC (WS-INNER-SUB + 1)                        
023700                    TO LK-PROF-REC (WS-INNER-SUB)                         
023800               MOVE WS-SWAP-REC TO LK-PROF-REC (WS-INNER-SUB + 1)         
023900           END-IF.                                                        
024000       4025-SORT-COMPARE-END.                                             
024100                                                                          
024200       7000-WRITE-HEADER-START.                                           
024300           MOVE SPACES TO REC-RPTLINE.                                    
024400           STRING '# Top Candidates' DELIMITED BY SIZE                    
024500               INTO REC-RPTLINE.                                          
024600           WRITE REC-RPTLINE.                                             
024700           MOVE SPACES TO REC-RPTLINE.                                    
024800           STRING 'Generated: ' LK-RUN-DATE DELIMITED BY SIZE             
024900               INTO REC-RPTLINE.                                          
025000           WRITE REC-RPTLINE.                                             
025100       7005-WRITE-HEADER-END.                                             
025200                                                                          
025300       7020-WRITE-DETAIL-START.                                           
025400           MOVE LK-PROF-REC (WS-RANK-SUB) TO WS-PROF-DETAIL.              
025500           MOVE WS-RANK-SUB TO WS-RANK-NO.                                
025600           MOVE WS-RANK-NO TO WS-RANK-EDIT.                               
025700                                                                          
025800           MOVE PROF-SC-TOTAL      TO WS-RPT-TOTAL-EDIT.                  
025900           MOVE PROF-SC-ENGINEERING TO WS-RPT-ENGR-EDIT.                  
026000           MOVE PROF-SC-IMPACT     TO WS-RPT-IMPACT-EDIT.                 
026100           MOVE PROF-SC-ACTIVITY   TO WS-RPT-ACT-EDIT.                    
026200           MOVE PROF-SC-AI-PROD    TO WS-RPT-AI-EDIT.                     
026300                                                                          
026400           MOVE 'no ' TO WS-RPT-CI-FLAG.                                  
026500           IF PROF-HAS-CI = 'Y'                                           
026600               MOVE 'yes' TO WS-RPT-CI-FLAG                               
026700           END-IF.                                                        
026800           MOVE 'no ' TO WS-RPT-TESTS-FLAG.                               
026900           IF PROF-HAS-TESTS = 'Y'                                        
027000               MOVE 'yes' TO WS-RPT-TESTS-FLAG                            
027100           END-IF.                                                        
027200           MOVE 'no ' TO WS-RPT-README-FLAG.                              
027300           IF PROF-README-INSTALL = 'Y'                                   
027400               MOVE 'yes' TO WS-RPT-README-FLAG                           
027500           END-IF.                                                        
027600                                                                          
027700           PERFORM 7060-BUILD-TOP-REPOS-START                             
027800                   THRU 7065-BUILD-TOP-REPOS-END.                         
027900                                                                          
028000           MOVE SPACES TO REC-RPTLINE.                                    
028100           STRING '## ' WS-RANK-EDIT '. '                                 
028200               PROF-DISPLAY-ID DELIMITED BY SPACE                         
028300               ' (' PROF-HANDLE DELIMITED BY SPACE ')'                    
028400               DELIMITED BY SIZE INTO REC-RPTLINE.                        
028500           WRITE REC-RPTLINE.                                             
028600                                                                          
028700           MOVE SPACES TO REC-RPTLINE.                                    
028800           STRING '- TotalScore: ' WS-RPT-TOTAL-EDIT                      
028900               DELIMITED BY SIZE INTO REC-RPTLINE.                        
029000           WRITE REC-RPTLINE.                                             
029100                                                                          
029200           MOVE SPACES TO REC-RPTLINE.                                    
029300           STRING '- Subscores: Engineering ' WS-RPT-ENGR-EDIT            
029400               ', Impact ' WS-RPT-IMPACT-EDIT                             
029500               ', Activity ' WS-RPT-ACT-EDIT                              
029600               ', AIProductivity ' WS-RPT-AI-EDIT                         
029700               DELIMITED BY SIZE INTO REC-RPTLINE.                        
029800           WRITE REC-RPTLINE.                                             
029900                                                                          
030000           MOVE SPACES TO REC-RPTLINE.                                    
030100           STRING '- Top repos: ' WS-RPT-TOP-REPOS-LINE                   
030200               DELIMITED BY SIZE INTO REC-RPTLINE.                        
030300           WRITE REC-RPTLINE.                                             
030400                                                                          
030500           MOVE SPACES TO REC-RPTLINE.                                    
030600           STRING '- Evidence: CI ' WS-RPT-CI-FLAG                        
030700               ', Tests ' WS-RPT-TESTS-FLAG                               
030800               ', README install ' WS-RPT-README-FLAG                     
030900               DELIMITED BY SIZE INTO REC-RPTLINE.                        
031000           WRITE REC-RPTLINE.                                             
031100       7025-WRITE-DETAIL-END.                                             
031200                                                                          
031300      *    BUILDS THE COMMA-JOINED TOP-REPOS LINE, OR 'unknown'           
031400      *    WHEN                                                           
031500      *    THE CANDIDATE HAS NO REPOSITORIES.                             
031600       7060-BUILD-TOP-REPOS-START.                                        
031700           MOVE SPACES TO WS-RPT-TOP-REPOS-LINE.                          
031800           SET RPT-REPO-NOT-FOUND TO TRUE.                                
031900           PERFORM 7070-APPEND-REPO-START                                 
032000                   THRU 7075-APPEND-REPO-END                              
032100              VARYING WS-RPT-REPO-SUB FROM 1 BY 1                         
032200              UNTIL WS-RPT-REPO-SUB > 8.                                  
032300           IF RPT-REPO-NOT-FOUND                                          
032400               MOVE 'unknown' TO WS-RPT-TOP-REPOS-LINE                    
032500           END-IF.                                                        
032600       7065-BUILD-TOP-REPOS-END.                                          
032700                                                                          
032800       7070-APPEND-REPO-START.                                            
032900           IF PROF-TOP-REPOS (WS-RPT-REPO-SUB) = SPACES                   
033000               GO TO 7075-APPEND-REPO-END                                 
033100           END-IF.                                                        
033200           IF RPT-REPO-FOUND                                              
033300               STRING WS-RPT-TOP-REPOS-LINE DELIMITED BY SPACE            
033400                   ', ' DELIMITED BY SIZE                                 
033500                   INTO WS-RPT-TOP-REPOS-LINE                             
033600           END-IF.                                                        
033700           STRING WS-RPT-TOP-REPOS-LINE DELIMITED BY SPACE                
033800               PROF-TOP-REPOS (WS-RPT-REPO-SUB) DELIMITED BY SPACE        
033900               INTO WS-RPT-TOP-REPOS-LINE.                                
034000           SET RPT-REPO-FOUND TO TRUE.                                    
034100       7075-APPEND-REPO-END.                                              
034200                                                                          
034300                                                                          
