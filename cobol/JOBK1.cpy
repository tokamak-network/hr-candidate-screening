000100      *===========================================================        
000200      *    JOBK1.CPY  -  JOB-DESCRIPTION KEYWORD FILE AND RECORD          
000300      *    ONE LOWER-CASED, PUNCTUATION-STRIPPED KEYWORD PER              
000400      *    RECORD,                                                        
000500      *    LENGTH 3 OR MORE.  BLANK OR MISSING FILE MEANS NO              
000600      *    KEYWORDS                                                       
000700      *    AND EVERY CANDIDATE'S JOB-FIT LIST COMES BACK EMPTY.           
000800      *===========================================================        
000900       FD  JOBKFILE                                                       
001000           RECORD CONTAINS 25 CHARACTERS                                  
001100           RECORDING MODE IS F                                            
001200           LABEL RECORD IS STANDARD.                                      
001300                                                                          
001400       01  REC-JOBKEY.                                                    
001500           05  JD-WORD              PIC X(20).                            
001600           05  FILLER               PIC X(05).                            
001700                                                                          
