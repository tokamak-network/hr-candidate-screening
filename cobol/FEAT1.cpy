000100      *===========================================================        
000200      *    FEAT1.CPY  -  FEATURE RECORD WORKING STORAGE                   
000300      *    ONE PER CANDIDATE, REBUILT EACH TIME 3000-PROCESS-START        
000400      *    RUNS.  CARRIES THE CANDIDATE'S IDENTITY FIELDS                 
000500      *    ALONGSIDE                                                      
000600      *    THE EVIDENCE GROUP SO THE SCORING (6100-6400),                 
000700      *    RATIONALE                                                      
000800      *    (6500-6800) AND WRITE (7100) PARAGRAPHS HAVE ONE WORK          
000900      *    AREA                                                           
001000      *    TO READ.                                                       
001100      *                                                                   
001200      *    HISTORY                                                        
001300      *    89/06/02  RHU  ORIGINAL LAYOUT, EVIDENCE FIELDS ONLY.          
001400      *    96/03/06  DKS  ADDED AUTOMATION-SIGNALS/AI-ARTIFACT.           
001500      *    99/08/19  MFW  ADDED CANDIDATE IDENTITY FIELDS AND THE         
001600      *                   RATIONALE TABLE SO THIS COPYBOOK COULD          
001700      *                   CARRY THE WHOLE PER-CANDIDATE WORK AREA.        
001800      *===========================================================        
001900       01  WS-FEATURE.                                                    
002000           05  FT-CAND-ID               PIC X(08).                        
002100           05  FT-CAND-HANDLE           PIC X(20).                        
002200           05  FT-CAND-NAME             PIC X(25).                        
002300           05  FT-CAND-SRC-FILE         PIC X(25).                        
002400           05  FT-CAND-LABEL            PIC X(10).                        
002500           05  FT-CAND-NOTE             PIC X(30).                        
002600                                                                          
002700           05  FT-EVIDENCE.                                               
002800               10  FT-TOP-REPOS-COUNT       PIC 9(02) COMP.               
002900               10  FT-TOP-REPOS-TBL OCCURS 8 TIMES.                       
003000                   15  FT-TOP-REPOS         PIC X(30).                    
003100               10  FT-LANG-TBL OCCURS 10 TIMES.                           
003200                   15  FT-LANG              PIC X(15).                    
003300               10  FT-LANG-COUNT            PIC 9(02) COMP.               
003400               10  FT-TOTAL-STARS           PIC 9(07) COMP.               
003500               10  FT-TOTAL-FORKS           PIC 9(06) COMP.               
003600               10  FT-HAS-CI                PIC X(01).                    
003700               10  FT-HAS-TESTS             PIC X(01).                    
003800               10  FT-HAS-README            PIC X(01).                    
003900               10  FT-README-INSTALL        PIC X(01).                    
004000               10  FT-AUTOMATION-SIGNALS    PIC 9(03) COMP.               
004100               10  FT-AI-ARTIFACT           PIC X(01).                    
004200               10  FT-RECENT-COMMITS        PIC 9(05) COMP.               
004300               10  FT-RECENT-PRS            PIC 9(04) COMP.               
004400               10  FT-RECENT-ISSUES         PIC 9(04) COMP.               
004500               10  FT-SMALL-PR-RATIO        PIC 9V999.                    
004600               10  FT-WEEKLY-TBL OCCURS 14 TIMES.                         
004700                   15  FT-WEEKLY            PIC 9(04) COMP.               
004800                                                                          
004900           05  FT-JOBFIT-COUNT          PIC 9(02) COMP.                   
005000                                                                          
005100      *    RULES R1-R4 - FOUR-LINE RATIONALE, ONE PARAGRAPH PER           
005200      *    LINE.                                                          
005300           05  FT-RATIONALE-TBL OCCURS 4 TIMES.                           
005400               10  FT-RATIONALE         PIC X(80).                        
005500                                                                          
005600           05  FILLER                   PIC X(04).                        
005700                                                                          
