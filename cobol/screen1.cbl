000100      ************************************************************        
000200      *    SCREEN1 - CANDIDATE SCREENING AND RANKING BATCH                
000300      *    READS THE CANDIDATE ROSTER, THE JOB-DESCRIPTION KEYWORD        
000400      *    LIST, AND THE PRE-COLLECTED ACTIVITY/REPOSITORY                
000500      *    EVIDENCE.                                                      
000600      *    FOR EACH ACCEPTED CANDIDATE IT BUILDS A FEATURE RECORD,        
000700      *    SCORES IT, DERIVES JOB FIT, WRITES THE PROFILE AND             
000800      *    SCORE                                                          
000900      *    ROWS, ROLLS UP BATCH AVERAGES, AND AT END OF RUN CALLS         
001000      *    ECRITRP FOR THE RANKED REPORT AND ECRITDS TO APPEND THE        
001100      *    LABELED-CANDIDATE DATASET ROWS.                                
001200      *                                                                   
001300      *    HISTORY                                                        
001400      *    89/03/14  RHU  REQ-0142  ORIGINAL CODING OF THE                
001500      *    SCREENING                                                      
001600      *                             BATCH, RUN AGAINST THE PILOT          
001700      *                             ROSTER OF 40 CANDIDATES.              
001800      *    89/06/02  RHU  REQ-0151  ADDED THE PER-REPO EVIDENCE           
001900      *    READ                                                           
002000      *                             AND THE FEATURE FOLD-IN LOOP.         
002100      *    90/01/19  RHU  REQ-0177  SCORING ENGINE (ENGINEERING,          
002200      *                             IMPACT, ACTIVITY,                     
002300      *                             AI-PRODUCTIVITY)                      
002400      *                             CODED PER THE RECRUITING DEPT         
002500      *                             MEMO OF 89/12.                        
002600      *    90/05/08  TLW  REQ-0188  ADDED JOB-FIT MATCHING AGAINST        
002700      *    THE                                                            
002800      *                             REQUISITION KEYWORD FILE.             
002900      *    91/07/02  RHU  REQ-0209  ADDED FOUR-LINE RATIONALE             
003000      *    BUILDER;                                                       
003100      *                             NOTE RATIONALE POINTS ARE             
003200      *                             COMPUTED                              
003300      *                             ON THEIR OWN FORMULA, NOT             
003400      *                             PULLED                                
003500      *                             FROM THE SCORE FIELDS - PER           
003600      *                             RECRUITING DEPT, DO NOT "FIX"         
003700      *                             THIS.                                 
003800      *    91/09/14  TLW  REQ-0215  BATCH-OF-20 AVERAGING AND THE         
003900      *                             DEVIATION FLAG ADDED.                 
004000      *    92/02/27  RHU  REQ-0233  SPLIT REPORT WRITING OUT TO A         
004100      *                             CALLED SUBPROGRAM, ECRITRP,           
004200      *                             SAME                                  
004300      *                             AS THE PROMOTION SYSTEM DOES.         
004400      *    93/04/11  DKS  REQ-0261  ADDED THE LABELED-CANDIDATE           
004500      *    DATASET                                                        
004600      *                             APPEND (ECRITDS) FOR THE MODEL        
004700      *                             TRAINING PROJECT.                     
004800      *    94/11/21  RHU  REQ-0298  WIDENED CAND-SOURCE-FILE AND          
004900      *                             HANDLE FIELDS PER RECRUITING          
005000      *                             REQ.                                  
005100      *    96/03/06  DKS  REQ-0340  AUTOMATION-SIGNALS AND                
005200      *    AI-ARTIFACT                                                    
005300      *                             FLAG ADDED TO THE FEATURE             
005400      *                             RECORD.                               
005500      *    98/09/23  MFW  REQ-0611  Y2K REVIEW - NO TWO-DIGIT YEAR        
005600      *                             FIELDS FOUND IN THIS PROGRAM.         
005700      *                             NO                                    
005800      *                             CHANGE REQUIRED. SIGNED OFF.          
005900      *    99/08/19  MFW  REQ-0674  DEFAULT CANDIDATE ID NUMBERING        
006000      *                             CHANGED TO KEY OFF THE ROSTER         
006100      *                             LINE                                  
006200      *                             NUMBER REGARDLESS OF EARLIER          
006300      *                             EXPLICIT IDS, PER AUDIT               
006400      *                             FINDING.                              
006500      *    01/03/12  DKS  REQ-0742  RATIONALE LINES NOW SHOW THEIR        
006600      *                             OWN POINT BREAKDOWN (CI/TEST/         
006700      *                             LANG/README/ACTIVITY/JOBFIT           
006800      *                             ETC) INSTEAD OF JUST THE              
006900      *                             HEADER NUMBER, PER RECRUITING         
007000      *                             DEPT COMPLAINT THAT THE LINES         
007100      *                             WERE NOT AUDITABLE.                   
007200      *    02/06/27  MFW  REQ-0779  DERIVED-FEATURES ROW IS NOW           
007300      *                             QUEUED FOR EVERY VALIDATED            
007400      *                             CANDIDATE, NOT ONLY LABELED           
007500      *                             ONES - MODEL TRAINING PROJECT         
007600      *                             WAS LOSING UNLABELED ROWS.            
007700      *    04/11/09  TLW  REQ-0803  JOB-FIT TERM TABLE WIDENED -          
007800      *                             20 SLOTS WAS TOO SMALL FOR A          
007900      *                             CANDIDATE WITH A FULL LANGUAGE        
008000      *                             AND TOPIC LIST.                       
008100      ************************************************************        
008200       IDENTIFICATION DIVISION.                                           
008300       PROGRAM-ID. SCREEN1.                                               
008400       AUTHOR. R. HULICK.                                                 
008500       INSTALLATION. DATA PROCESSING CENTER.                              
008600       DATE-WRITTEN. 03/14/89.                                            
008700       DATE-COMPILED.                                                     
008800       SECURITY. UNCLASSIFIED.                                            
008900                                                                          
009000       ENVIRONMENT DIVISION.                                              
009100       CONFIGURATION SECTION.                                             
009200       SPECIAL-NAMES.                                                     
009300           C01 IS TOP-OF-FORM                                             
009400           CLASS LOW-ALPHA IS 'a' THRU 'z'                                
009500           CLASS HIGH-ALPHA IS 'A' THRU 'Z'                               
009600           UPSI-0 ON STATUS IS STORE-ON-SWITCH                            
009700           UPSI-0 OFF STATUS IS STORE-OFF-SWITCH.                         
009800                                                                          
009900       INPUT-OUTPUT SECTION.                                              
010000       FILE-CONTROL.                                                      
010100           SELECT CANDFILE                                                
010200               ASSIGN TO CANDIDATES                                       
010300               ACCESS MODE IS SEQUENTIAL                                  
010400               ORGANIZATION IS LINE SEQUENTIAL                            
010500               FILE STATUS IS CANDFILE-STATUS.                            
010600                                                                          
010700           SELECT JOBKFILE                                                
010800               ASSIGN TO JOBKEYS                                          
010900               ACCESS MODE IS SEQUENTIAL                                  
011000               ORGANIZATION IS LINE SEQUENTIAL                            
011100               FILE STATUS IS JOBKFILE-STATUS.                            
011200                                                                          
011300           SELECT ACTFILE                                                 
011400               ASSIGN TO ACTIVITY                                         
011500               ACCESS MODE IS SEQUENTIAL                                  
011600               ORGANIZATION IS LINE SEQUENTIAL                            
011700               FILE STATUS IS ACTFILE-STATUS.                             
011800                                                                          
011900           SELECT REPOFILE                                                
012000               ASSIGN TO REPOS                                            
012100               ACCESS MODE IS SEQUENTIAL                                  
012200               ORGANIZATION IS LINE SEQUENTIAL                            
012300               FILE STATUS IS REPOFILE-STATUS.                            
012400                                                                          
012500           SELECT PROFFILE                                                
012600               ASSIGN TO PROFILES                                         
012700               ACCESS MODE IS SEQUENTIAL                                  
012800               ORGANIZATION IS LINE SEQUENTIAL                            
012900               FILE STATUS IS PROFFILE-STATUS.                            
013000                                                                          
013100           SELECT SCORFILE                                                
013200               ASSIGN TO SCORES                                           
013300               ACCESS MODE IS SEQUENTIAL                                  
013400               ORGANIZATION IS LINE SEQUENTIAL                            
013500               FILE STATUS IS SCORFILE-STATUS.                            
013600                                                                          
013700           SELECT BSUMFILE                                                
013800               ASSIGN TO BATCHSUM                                         
013900               ACCESS MODE IS SEQUENTIAL                                  
014000               ORGANIZATION IS LINE SEQUENTIAL                            
014100               FILE STATUS IS BSUMFILE-STATUS.                            
014200                                                                          
014300       DATA DIVISION.                                                     
014400       FILE SECTION.                                                      
014500       COPY CAND1.                                                        
014600       COPY JOBK1.                                                        
014700       COPY ACT1.                                                         
014800       COPY REPO1.                                                        
014900       COPY PROF1.                                                        
015000       COPY SCSV1.                                                        
015100       COPY BSUM1.                                                        
015200                                                                          
015300       WORKING-STORAGE SECTION.                                           
015400      *    RUN-TIME CONSTANTS - PER RECRUITING DEPT, THESE ARE NOT        
015500      *    OPERATOR-SUPPLIED; THEY ARE FIXED FOR EVERY RUN OF THIS        
015600      *    PROGRAM AND CHANGED ONLY BY RECOMPILE, LIKE THE                
015700      *    COEFFICIENT                                                    
015800      *    TABLE IN THE OLD PROMOTION SYSTEM.                             
015900       77  WS-BATCH-SIZE            PIC 9(04) COMP VALUE 20.              
016000       77  WS-TOP-N                 PIC 9(02) COMP VALUE 10.              
016100       77  WS-WINDOW-DAYS           PIC 9(03) COMP VALUE 90.              
016200       77  WS-MAX-REPOS-PER-CAND    PIC 9(02) COMP VALUE 12.              
016300       77  WS-DEVIATION-THRESHOLD   PIC 9V999      VALUE 0.200.           
016400       77  WS-STORE-FULLTEXT-SW     PIC X(01)      VALUE 'N'.             
016500       77  WS-STORAGE-ON-SW         PIC X(01)      VALUE 'Y'.             
016600       77  WS-RUN-DATE              PIC X(10)      VALUE                  
016700                   '1999-08-19'.                                          
016800                                                                          
016900       01  FILE-STATUS-GROUP.                                             
017000           05  CANDFILE-STATUS      PIC X(02) VALUE SPACE.                
017100               88  CANDFILE-OK          VALUE '00'.                       
017200               88  CANDFILE-EOF         VALUE '10'.                       
017300           05  JOBKFILE-STATUS      PIC X(02) VALUE SPACE.                
017400               88  JOBKFILE-OK          VALUE '00'.                       
017500               88  JOBKFILE-EOF         VALUE '10'.                       
017600           05  ACTFILE-STATUS       PIC X(02) VALUE SPACE.                
017700               88  ACTFILE-OK           VALUE '00'.                       
017800               88  ACTFILE-EOF          VALUE '10'.                       
017900           05  REPOFILE-STATUS      PIC X(02) VALUE SPACE.                
018000               88  REPOFILE-OK          VALUE '00'.                       
018100               88  REPOFILE-EOF         VALUE '10'.                       
018200           05  PROFFILE-STATUS      PIC X(02) VALUE SPACE.                
018300               88  PROFFILE-OK          VALUE '00'.                       
018400           05  SCORFILE-STATUS      PIC X(02) VALUE SPACE.                
018500               88  SCORFILE-OK          VALUE '00'.                       
018600           05  BSUMFILE-STATUS      PIC X(02) VALUE SPACE.                
018700               88  BSUMFILE-OK          VALUE '00'.                       
018800                                                                          
018900      *    SHARED SCRATCH FOR THE 9000-TEST-STATUT CHECK BELOW -          
019000      *    THE CALLER MOVES WHICHEVER FILE'S STATUS IT JUST               
019100      *    TOUCHED IN HERE FIRST, THE SAME BORROW-A-FIELD TRICK           
019200      *    9500-CAP USES (REQ-0803).                                      
019300       01  WS-IO-STATUS             PIC X(02) VALUE SPACE.                
019400           88  IO-STATUS-OK             VALUE '00'.                       
019500           88  IO-STATUS-EOF             VALUE '10'.                      
019600                                                                          
019700      *    JOB KEYWORD TABLE - RULE J1 SOURCE SET.                        
019800       01  WS-JOBKEYS.                                                    
019900           05  WS-JOBK-COUNT        PIC 9(03) COMP VALUE 0.               
020000           05  WS-JOBK-TAB OCCURS 0 TO 200 TIMES                          
020100                           DEPENDING ON WS-JOBK-COUNT                     
020200                           INDEXED BY IDX-JOBK.                           
020300               10  WS-JOBK-WORD     PIC X(20).                            
020400                                                                          
020500      *    CANDIDATE ROSTER TABLE - HOLDS THE WHOLE ACCEPTED              
020600      *    ROSTER                                                         
020700      *    IN MEMORY SO BATCHES AND THE END-OF-RUN CALLS CAN SEE          
020800      *    IT.                                                            
020900       01  WS-CANDIDATES.                                                 
021000           05  WS-CAND-COUNT        PIC 9(04) COMP VALUE 0.               
021100           05  WS-CAND-TAB OCCURS 0 TO 500 TIMES                          
021200                           DEPENDING ON WS-CAND-COUNT                     
021300                           INDEXED BY IDX-CAND.                           
021400               10  WS-CAND-ID          PIC X(08).                         
021500               10  WS-CAND-HANDLE      PIC X(20).                         
021600               10  WS-CAND-NAME        PIC X(25).                         
021700               10  WS-CAND-SOURCE-FILE PIC X(25).                         
021800               10  WS-CAND-LABEL       PIC X(10).                         
021900               10  WS-CAND-NOTE        PIC X(30).                         
022000                                                                          
022100      *    ACTIVITY HEADER TABLE - ONE ROW PER HANDLE.                    
022200       01  WS-ACTIVITY.                                                   
022300           05  WS-ACT-COUNT         PIC 9(04) COMP VALUE 0.               
022400           05  WS-ACT-TAB OCCURS 0 TO 500 TIMES                           
022500                          DEPENDING ON WS-ACT-COUNT                       
022600                          INDEXED BY IDX-ACT.                             
022700               10  WS-ACT-HANDLE       PIC X(20).                         
022800               10  WS-ACT-COMMITS      PIC 9(05).                         
022900               10  WS-ACT-PRS          PIC 9(04).                         
023000               10  WS-ACT-ISSUES       PIC 9(04).                         
023100               10  WS-ACT-SMALL-RATIO  PIC 9V999.                         
023200               10  WS-ACT-WEEK-COUNT   PIC 9(02).                         
023300               10  WS-ACT-WEEK-TBL OCCURS 14 TIMES.                       
023400                   15  WS-ACT-WEEK     PIC 9(04).                         
023500                                                                          
023600      *    REPOSITORY DETAIL TABLE - UP TO WS-MAX-REPOS-PER-CAND          
023700      *    ROWS                                                           
023800      *    PER HANDLE, CARRIED FLAT AND SCANNED BY HANDLE.                
023900       01  WS-REPOSITORIES.                                               
024000           05  WS-REPO-COUNT        PIC 9(04) COMP VALUE 0.               
024100           05  WS-REPO-TAB OCCURS 0 TO 3000 TIMES                         
024200                           DEPENDING ON WS-REPO-COUNT                     
024300                           INDEXED BY IDX-REPO.                           
024400               10  WS-REPO-HANDLE      PIC X(20).                         
024500               10  WS-REPO-NAME        PIC X(30).                         
024600               10  WS-REPO-STARS       PIC 9(06).                         
024700               10  WS-REPO-FORKS       PIC 9(05).                         
024800               10  WS-REPO-LANGUAGE    PIC X(15).                         
024900               10  WS-REPO-HAS-CI      PIC X(01).                         
025000               10  WS-REPO-HAS-TESTS   PIC X(01).                         
025100               10  WS-REPO-HAS-README  PIC X(01).                         
025200               10  WS-REPO-README-INS  PIC X(01).                         
025300               10  WS-REPO-HAS-SCRIPT  PIC X(01).                         
025400               10  WS-REPO-HAS-AGENT   PIC X(01).                         
025500               10  WS-REPO-TOPIC-TBL OCCURS 5 TIMES.                      
025600                   15  WS-REPO-TOPIC   PIC X(15).                         
025700                                                                          
025800      *    WORKING FEATURE AND SCORE AREAS FOR THE CANDIDATE              
025900      *    CURRENTLY BEING PROCESSED.                                     
026000       COPY FEAT1.                                                        
026100       COPY SCOR1.                                                        
026200                                                                          
026300      *    ONE ENTRY PER PROCESSED, VALID PROFILE - THE SAME SHAPE        
026400      *    AS                                                             
026500      *    PROF1'S RECORD, PASSED BY REFERENCE TO ECRITRP AT END          
026600      *    OF                                                             
026700      *    RUN FOR THE RANKED REPORT.                                     
026800       01  WS-PROFILES.                                                   
026900           05  WS-PROFILE-COUNT     PIC 9(04) COMP VALUE 0.               
027000           05  WS-PROFILE-TAB OCCURS 0 TO 500 TIMES                       
027100                              DEPENDING ON WS-PROFILE-COUNT               
027200                              INDEXED BY IDX-PROF.                        
027300               10  WS-PROF-REC          PIC X(1320).                      
027400                                                                          
027500      *    QUEUED LABEL AND DERIVED-FEATURE ROWS - RULE DS1 -             
027600      *    PASSED                                                         
027700      *    BY REFERENCE TO ECRITDS AT END OF RUN.                         
027800       01  WS-LABEL-QUEUE.                                                
027900           05  WS-LABEL-COUNT       PIC 9(04) COMP VALUE 0.               
028000           05  WS-LABEL-TAB OCCURS 0 TO 500 TIMES                         
028100                            DEPENDING ON WS-LABEL-COUNT                   
028200                            INDEXED BY IDX-LBLQ.                          
028300               10  WS-LBLQ-REC          PIC X(50).                        
028400                                                                          
028500       01  WS-DERIVED-QUEUE.                                              
028600           05  WS-DERIVED-COUNT     PIC 9(04) COMP VALUE 0.               
028700           05  WS-DERIVED-TAB OCCURS 0 TO 500 TIMES                       
028800                              DEPENDING ON WS-DERIVED-COUNT               
028900                              INDEXED BY IDX-DRVQ.                        
029000               10  WS-DRVQ-REC          PIC X(260).                       
029100                                                                          
029200      *    MISCELLANEOUS WORK AREAS.                                      
029300       01  WS-LINE-NO               PIC 9(04) COMP VALUE 0.               
029400       01  WS-DEFAULT-ID-NUM        PIC 9(03) COMP VALUE 0.               
029500       01  WS-DEFAULT-ID-EDIT       PIC 9(03)      VALUE 0.               
029600       01  WS-BATCH-NBR             PIC 9(04) COMP VALUE 0.               
029700       01  WS-BATCH-CNT             PIC 9(04) COMP VALUE 0.               
029800       01  WS-SCAN-LEN              PIC 9(02) COMP VALUE 0.               
029900       01  WS-SCAN-SUB              PIC 9(02) COMP VALUE 0.               
030000       01  WS-HOLD-HANDLE           PIC X(20).                            
030100       01  WS-HOLD-SOURCE-FILE      PIC X(25).                            
030200       01  WS-EVIDENCE-FOUND-SW     PIC X(01) VALUE 'N'.                  
030300           88  EVIDENCE-FOUND           VALUE 'Y'.                        
030400           88  EVIDENCE-NOT-FOUND       VALUE 'N'.                        
030500       01  WS-DEDUP-FOUND-SW        PIC X(01) VALUE 'N'.                  
030600           88  DEDUP-FOUND              VALUE 'Y'.                        
030700           88  DEDUP-NOT-FOUND          VALUE 'N'.                        
030800       01  WS-VALID-SW              PIC X(01) VALUE 'Y'.                  
030900           88  PROFILE-IS-VALID         VALUE 'Y'.                        
031000           88  PROFILE-IS-INVALID       VALUE 'N'.                        
031100                                                                          
031200      *    CAP() HELPER (RULE-COMMON) - REPLACES THE MIN                  
031300      *    INTRINSIC,                                                     
031400      *    WHICH THIS SHOP'S COMPILER LEVEL DOES NOT CARRY.               
031500       01  WS-CAP-VALUE             PIC S9(07) COMP.                      
031600       01  WS-CAP-LIMIT             PIC S9(07) COMP.                      
031700       01  WS-CAP-RESULT            PIC S9(07) COMP.                      
031800                                                                          
031900      *    JOB-FIT SCRATCH - RULE J1.  TERM SET IS THE UNION OF           
032000      *    LANGUAGES AND TOPICS FOR THE CANDIDATE, LOWERCASED.            
032100      *    SIZED TO THE REAL WORST CASE - 10 LANGUAGES PLUS 12            
032200      *    REPOS OF 5 TOPICS EACH (REQ-0803).                             
032300       01  WS-TERM-COUNT            PIC 9(02) COMP VALUE 0.               
032400       01  WS-TERM-TAB.                                                   
032500           05  WS-TERM-ENT OCCURS 70 TIMES.                               
032600               10  WS-TERM-WORD     PIC X(20).                            
032700      *    JOBFIT-HOLD STAYS AT 20 - IT HOLDS MATCHED KEYWORDS,           
032800      *    NOT TERMS, AND PROF-JOBFIT-TBL (PROF1.CPY) CARRIES ONLY        
032900      *    20 SLOTS ON OUTPUT.                                            
033000       01  WS-JOBFIT-HOLD.                                                
033100           05  WS-JOBFIT-HOLD-ENT OCCURS 20 TIMES.                        
033200               10  WS-JOBFIT-HOLD-WORD  PIC X(20).                        
033300       01  WS-JOBFIT-TEMP           PIC X(20).                            
033400       01  WS-LOW-WORD              PIC X(20).                            
033500                                                                          
033600      *    RATIONALE SCRATCH - RULES R1-R4.  EACH LINE CARRIES ITS        
033700      *    OWN POINT BREAKDOWN, COMPUTED ON THE RATIONALE'S OWN           
033800      *    FORMULA (REQ-0209) - NOT PULLED FROM THE S1-S4 FIELDS,         
033900      *    AND NOW SHOWN ON THE LINE ITSELF, NOT JUST THE HEADER          
034000      *    NUMBER (REQ-0742).                                             
034100       01  WS-RAT-PTS               PIC S9(05) COMP.                      
034200       01  WS-RAT-LANG-LIST         PIC X(64).                            
034300       01  WS-RAT-RATIO-PCT         PIC 9(03) COMP.                       
034400       01  WS-RAT-NUM               PIC ZZ9.                              
034500       01  WS-RAT-NUM2              PIC ZZ9.                              
034600       01  WS-RAT-PCT-EDIT          PIC ZZ9.                              
034700                                                                          
034800      *    R1 - ENGINEERING BREAKDOWN.                                    
034900       01  WS-RAT-CI-PTS            PIC S9(05) COMP.                      
035000       01  WS-RAT-TEST-PTS          PIC S9(05) COMP.                      
035100       01  WS-RAT-LANGP-PTS         PIC S9(05) COMP.                      
035200       01  WS-RAT-README-PTS       PIC S9(05) COMP.                       
035300       01  WS-RAT-ACTP-PTS          PIC S9(05) COMP.                      
035400       01  WS-RAT-JF-PTS            PIC S9(05) COMP.                      
035500       01  WS-RAT-CI-ED             PIC Z9.                               
035600       01  WS-RAT-TEST-ED           PIC Z9.                               
035700       01  WS-RAT-LANGP-ED          PIC Z9.                               
035800       01  WS-RAT-README-ED        PIC Z9.                                
035900       01  WS-RAT-ACTP-ED           PIC Z9.                               
036000       01  WS-RAT-JF-ED             PIC Z9.                               
036100                                                                          
036200      *    R2 - IMPACT BREAKDOWN.                                         
036300       01  WS-RAT-STAR-PTS          PIC S9(05) COMP.                      
036400       01  WS-RAT-FORK-PTS          PIC S9(05) COMP.                      
036500       01  WS-RAT-PR-PTS            PIC S9(05) COMP.                      
036600       01  WS-RAT-STAR-ED           PIC Z9.                               
036700       01  WS-RAT-FORK-ED           PIC Z9.                               
036800       01  WS-RAT-PR-ED             PIC Z9.                               
036900                                                                          
037000      *    R3 - ACTIVITY BREAKDOWN.                                       
037100       01  WS-RAT-EV-PTS            PIC S9(05) COMP.                      
037200       01  WS-RAT-WK-PTS            PIC S9(05) COMP.                      
037300       01  WS-RAT-EV-ED             PIC Z9.                               
037400       01  WS-RAT-WK-ED             PIC Z9.                               
037500                                                                          
037600      *    R4 - AI-PRODUCTIVITY BREAKDOWN.                                
037700       01  WS-RAT-AUTO-PTS          PIC S9(05) COMP.                      
037800       01  WS-RAT-SPR-PTS           PIC S9(05) COMP.                      
037900       01  WS-RAT-RDM4-PTS          PIC S9(05) COMP.                      
038000       01  WS-RAT-ART-PTS           PIC S9(05) COMP.                      
038100       01  WS-RAT-AUTO-ED           PIC Z9.                               
038200       01  WS-RAT-SPR-ED            PIC Z9.                               
038300       01  WS-RAT-RDM4-ED           PIC Z9.                               
038400       01  WS-RAT-ART-ED            PIC Z9.                               
038500                                                                          
038600      *    BATCH ACCUMULATOR - RULE B8.                                   
038700       01  WS-BATCH-SUM-TOTAL       PIC 9(09) COMP VALUE 0.               
038800       01  WS-BATCH-SUM-ENGR        PIC 9(09) COMP VALUE 0.               
038900       01  WS-BATCH-SUM-IMPACT      PIC 9(09) COMP VALUE 0.               
039000       01  WS-BATCH-SUM-ACT         PIC 9(09) COMP VALUE 0.               
039100       01  WS-BATCH-SUM-AI          PIC 9(09) COMP VALUE 0.               
039200       01  WS-BATCH-MAX-TOTAL       PIC 9(03) COMP VALUE 0.               
039300       01  WS-BATCH-MIN-TOTAL       PIC 9(03) COMP VALUE 999.             
039400       01  WS-BATCH-AVG-TOTAL       PIC 9(05)V99 VALUE 0.                 
039500       01  WS-BATCH-SPREAD          PIC S9(05)V99 COMP VALUE 0.           
039600       01  WS-BATCH-RATIO           PIC 9(05)V999 VALUE 0.                
039700                                                                          
039800      *    DISPLAY-ID SCRATCH - RULE D1.                                  
039900       01  WS-DISPLAY-ID            PIC X(25).                            
040000       01  WS-STEM-LEN              PIC 9(02) COMP VALUE 0.               
040100                                                                          
040200      *    REDEFINES #1 - CHARACTER-BY-CHARACTER VIEW OF THE              
040300      *    HANDLE,                                                        
040400      *    USED TO STRIP A LEADING '@' AND TRAILING SPACES.               
040500       01  WS-HANDLE-WORK           PIC X(20).                            
040600       01  WS-HANDLE-CHARS REDEFINES WS-HANDLE-WORK.                      
040700           05  WS-HANDLE-CHAR  OCCURS 20 TIMES PIC X(01).                 
040800                                                                          
040900      *    REDEFINES #2 - CHARACTER-BY-CHARACTER VIEW OF THE              
041000      *    SOURCE                                                         
041100      *    FILENAME, USED BY THE DISPLAY-ID EXTENSION STRIP (RULE         
041200      *    D1).                                                           
041300       01  WS-SRCFILE-WORK          PIC X(25).                            
041400       01  WS-SRCFILE-CHARS REDEFINES WS-SRCFILE-WORK.                    
041500           05  WS-SRCFILE-CHAR OCCURS 25 TIMES PIC X(01).                 
041600                                                                          
041700      *    REDEFINES #3 - NUMERIC RUN-DATE VIEW, CARRIED FORWARD          
041800      *    FROM                                                           
041900      *    THE OLD PROMOTION SYSTEM'S DATE-STAMP HABIT; NOT USED          
042000      *    FOR                                                            
042100      *    COMPUTATION HERE, ONLY FOR THE REPORT'S GENERATION             
042200      *    LINE.                                                          
042300       01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.                           
042400           05  WS-RUN-DATE-YYYY     PIC X(04).                            
042500           05  FILLER               PIC X(01).                            
042600           05  WS-RUN-DATE-MM       PIC X(02).                            
042700           05  FILLER               PIC X(01).                            
042800           05  WS-RUN-DATE-DD       PIC X(02).                            
042900                                                                          
043000       01  WS-LIG-RAP               PIC X(80).                            
043100                                                                          
043200       PROCEDURE DIVISION.                                                
043300      *0000-MAIN-START                                                    
043400           PERFORM 1000-INITIALIZE-START THRU                             
043500                   1005-INITIALIZE-END.                                   
043600           PERFORM 2000-LOAD-JOBK-START  THRU 2005-LOAD-JOBK-END.         
043700           PERFORM 2100-LOAD-CAND-START  THRU 2105-LOAD-CAND-END.         
043800           PERFORM 2200-LOAD-ACT-START   THRU 2205-LOAD-ACT-END.          
043900           PERFORM 2300-LOAD-REPO-START  THRU 2305-LOAD-REPO-END.         
044000                                                                          
044100           PERFORM 3000-PROCESS-START                                     
044200                   THRU 3005-PROCESS-END                                  
044300              VARYING IDX-CAND FROM 1 BY 1                                
044400              UNTIL IDX-CAND > WS-CAND-COUNT.                             
044500                                                                          
044600           IF WS-BATCH-CNT > 0                                            
044700               PERFORM 8000-BATCH-SUM-START THRU                          
044800                   8005-BATCH-SUM-END                                     
044900           END-IF.                                                        
045000                                                                          
045100           PERFORM 7500-OPEN-OUT-START  THRU 7505-OPEN-OUT-END.           
045200           PERFORM 7200-WRITE-SCORES-START                                
045300                   THRU 7205-WRITE-SCORES-END                             
045400              VARYING IDX-PROF FROM 1 BY 1                                
045500              UNTIL IDX-PROF > WS-PROFILE-COUNT.                          
045600           PERFORM 7600-CLOSE-OUT-START THRU 7605-CLOSE-OUT-END.          
045700                                                                          
045800           PERFORM 9100-CALL-ECRITRP-START THRU                           
045900                   9105-CALL-ECRITRP-END.                                 
046000           PERFORM 9200-CALL-ECRITDS-START THRU                           
046100                   9205-CALL-ECRITDS-END.                                 
046200                                                                          
046300           GO TO 0010-STOP-PRG.                                           
046400                                                                          
046500       0010-STOP-PRG.                                                     
046600           STOP RUN.                                                      
046700                                                                          
046800       1000-INITIALIZE-START.                                             
046900           INITIALIZE WS-JOBKEYS.                                         
047000           INITIALIZE WS-CANDIDATES.                                      
047100           INITIALIZE WS-ACTIVITY.                                        
047200           INITIALIZE WS-REPOSITORIES.                                    
047300           INITIALIZE WS-PROFILES.                                        
047400           INITIALIZE WS-LABEL-QUEUE.                                     
047500           INITIALIZE WS-DERIVED-QUEUE.                                   
047600           MOVE 0 TO WS-LINE-NO WS-BATCH-NBR WS-BATCH-CNT.                
047700       1005-INITIALIZE-END.                                               
047800                                                                          
047900      *    STEP 1 OF THE BATCH FLOW - JOB KEYWORD LOAD.  ABSENT OR        
048000      *    EMPTY FILE LEAVES WS-JOBK-COUNT AT ZERO, WHICH RULE J1         
048100      *    TREATS AS "NO JOB FIT FOR ANYONE."                             
048200       2000-LOAD-JOBK-START.                                              
048300           OPEN INPUT JOBKFILE.                                           
048400           IF NOT JOBKFILE-OK AND NOT JOBKFILE-EOF                        
048500               GO TO 2005-LOAD-JOBK-END                                   
048600           END-IF.                                                        
048700           PERFORM 2010-READ-JOBK-START THRU 2015-READ-JOBK-END.          
048800           PERFORM 2020-STORE-JOBK-START                                  
048900                   THRU 2025-STORE-JOBK-END                               
049000              UNTIL JOBKFILE-EOF.                                         
049100           CLOSE JOBKFILE.                                                
049200       2005-LOAD-JOBK-END.                                                
049300                                                                          
049400       2010-READ-JOBK-START.                                              
049500           READ JOBKFILE.                                                 
049600       2015-READ-JOBK-END.                                                
049700                                                                          
049800       2020-STORE-JOBK-START.                                             
049900           ADD 1 TO WS-JOBK-COUNT.                                        
050000           MOVE JD-WORD TO WS-JOBK-WORD (WS-JOBK-COUNT).                  
050100           PERFORM 2010-READ-JOBK-START THRU 2015-READ-JOBK-END.          
050200       2025-STORE-JOBK-END.                                               
050300                                                                          
050400      *    STEP 2 OF THE BATCH FLOW - ROSTER LOAD.  CLEANS THE            
050500      *    HANDLE,                                                        
050600      *    ASSIGNS THE DEFAULT ID (RULE B9), AND DROPS                    
050700      *    BLANK-HANDLE                                                   
050800      *    ROWS WITHOUT COUNTING THEM.                                    
050900       2100-LOAD-CAND-START.                                              
051000           OPEN INPUT CANDFILE.                                           
051100           IF NOT CANDFILE-OK AND NOT CANDFILE-EOF                        
051200               GO TO 2105-LOAD-CAND-END                                   
051300           END-IF.                                                        
051400           PERFORM 2130-READ-CAND-START THRU 2135-READ-CAND-END.          
051500           PERFORM 2140-STORE-CAND-START                                  
051600                   THRU 2145-STORE-CAND-END                               
051700              UNTIL CANDFILE-EOF.                                         
051800           CLOSE CANDFILE.                                                
051900       2105-LOAD-CAND-END.                                                
052000                                                                          
052100       2130-READ-CAND-START.                                              
052200           READ CANDFILE.                                                 
052300       2135-READ-CAND-END.                                                
052400                                                                          
052500       2140-STORE-CAND-START.                                             
052600           ADD 1 TO WS-LINE-NO.                                           
052700           PERFORM 2120-CLEAN-HANDLE-START THRU                           
052800                   2125-CLEAN-HANDLE-END.                                 
052900           IF WS-HANDLE-WORK = SPACES                                     
053000               GO TO 2140-NEXT-CAND                                       
053100           END-IF.                                                        
053200           PERFORM 2110-DEFAULT-ID-START THRU                             
053300                   2115-DEFAULT-ID-END.                                   
053400           ADD 1 TO WS-CAND-COUNT.                                        
053500           MOVE CAND-ID          TO WS-CAND-ID (WS-CAND-COUNT).           
053600           MOVE WS-HANDLE-WORK   TO WS-CAND-HANDLE                        
053700                   (WS-CAND-COUNT).                                       
053800           MOVE CAND-NAME        TO WS-CAND-NAME (WS-CAND-COUNT).         
053900           MOVE CAND-SOURCE-FILE TO                                       
054000                                WS-CAND-SOURCE-FILE                       
054100                   (WS-CAND-COUNT).                                       
054200           MOVE CAND-LABEL       TO WS-CAND-LABEL (WS-CAND-COUNT).        
054300           MOVE CAND-REVIEWER-NOTE TO WS-CAND-NOTE                        
054400                   (WS-CAND-COUNT).                                       
054500       2140-NEXT-CAND.                                                    
054600           PERFORM 2130-READ-CAND-START THRU 2135-READ-CAND-END.          
054700       2145-STORE-CAND-END.                                               
054800                                                                          
054900      *    RULE B9 - DEFAULT ID IS CNNN KEYED TO THE ROSTER LINE          
055000      *    NUMBER, NOT TO A RUNNING COUNT OF ACCEPTED ROWS, AND           
055100      *    NOT                                                            
055200      *    RESET BY EARLIER EXPLICIT IDS (REQ-0674, 99/08/19,             
055300      *    MFW).                                                          
055400       2110-DEFAULT-ID-START.                                             
055500           IF CAND-ID = SPACES                                            
055600               MOVE WS-LINE-NO TO WS-DEFAULT-ID-NUM                       
055700               MOVE WS-DEFAULT-ID-NUM TO WS-DEFAULT-ID-EDIT               
055800               STRING 'c' WS-DEFAULT-ID-EDIT DELIMITED BY SIZE            
055900                   INTO CAND-ID                                           
056000           END-IF.                                                        
056100       2115-DEFAULT-ID-END.                                               
056200                                                                          
056300      *    STRIP A LEADING '@' AND SURROUNDING SPACES FROM THE            
056400      *    HANDLE.                                                        
056500       2120-CLEAN-HANDLE-START.                                           
056600           MOVE CAND-HANDLE TO WS-HANDLE-WORK.                            
056700           IF WS-HANDLE-CHAR (1) = '@'                                    
056800               MOVE SPACES TO WS-HOLD-HANDLE                              
056900               MOVE WS-HANDLE-WORK (2:19) TO WS-HOLD-HANDLE               
057000               MOVE WS-HOLD-HANDLE TO WS-HANDLE-WORK                      
057100           END-IF.                                                        
057200       2125-CLEAN-HANDLE-END.                                             
057300                                                                          
057400      *    ACTIVITY EVIDENCE LOAD - ONE ROW PER HANDLE.                   
057500       2200-LOAD-ACT-START.                                               
057600           OPEN INPUT ACTFILE.                                            
057700           IF NOT ACTFILE-OK AND NOT ACTFILE-EOF                          
057800               GO TO 2205-LOAD-ACT-END                                    
057900           END-IF.                                                        
058000           PERFORM 2210-READ-ACT-START THRU 2215-READ-ACT-END.            
058100           PERFORM 2220-STORE-ACT-START                                   
058200                   THRU 2225-STORE-ACT-END                                
058300              UNTIL ACTFILE-EOF.                                          
058400           CLOSE ACTFILE.                                                 
058500       2205-LOAD-ACT-END.                                                 
058600                                                                          
058700       2210-READ-ACT-START.                                               
058800           READ ACTFILE.                                                  
058900       2215-READ-ACT-END.                                                 
059000                                                                          
059100       2220-STORE-ACT-START.                                              
059200           ADD 1 TO WS-ACT-COUNT.                                         
059300           MOVE ACT-HANDLE          TO WS-ACT-HANDLE                      
059400                   (WS-ACT-COUNT).                                        
059500           MOVE ACT-RECENT-COMMITS  TO WS-ACT-COMMITS                     
059600                   (WS-ACT-COUNT).                                        
059700           MOVE ACT-RECENT-PRS      TO WS-ACT-PRS (WS-ACT-COUNT).         
059800           MOVE ACT-RECENT-ISSUES   TO WS-ACT-ISSUES                      
059900                   (WS-ACT-COUNT).                                        
060000           MOVE ACT-SMALL-PR-RATIO  TO                                    
060100                                WS-ACT-SMALL-RATIO (WS-ACT-COUNT).        
060200           MOVE ACT-WEEKLY-COUNT    TO WS-ACT-WEEK-COUNT                  
060300                   (WS-ACT-COUNT).                                        
060400           MOVE ACT-WEEKLY-TBL      TO WS-ACT-WEEK-TBL                    
060500                   (WS-ACT-COUNT).                                        
060600           PERFORM 2210-READ-ACT-START THRU 2215-READ-ACT-END.            
060700       2225-STORE-ACT-END.                                                
060800                                                                          
060900      *    REPOSITORY EVIDENCE LOAD - UP TO WS-MAX-REPOS-PER-CAND         
061000      *    ROWS                                                           
061100      *    PER HANDLE (SOURCE FILE MAY CARRY MORE - THE FIRST             
061200      *    TWELVE                                                         
061300      *    IN INPUT ORDER PER HANDLE ARE KEPT).                           
061400       2300-LOAD-REPO-START.                                              
061500           OPEN INPUT REPOFILE.                                           
061600           IF NOT REPOFILE-OK AND NOT REPOFILE-EOF                        
061700               GO TO 2305-LOAD-REPO-END                                   
061800           END-IF.                                                        
061900           PERFORM 2310-READ-REPO-START THRU 2315-READ-REPO-END.          
062000           PERFORM 2320-STORE-REPO-START                                  
062100                   THRU 2325-STORE-REPO-END                               
062200              UNTIL REPOFILE-EOF.                                         
062300           CLOSE REPOFILE.                                                
062400       2305-LOAD-REPO-END.                                                
062500                                                                          
062600       2310-READ-REPO-START.                                              
062700           READ REPOFILE.                                                 
062800       2315-READ-REPO-END.                                                
062900                                                                          
063000       2320-STORE-REPO-START.                                             
063100           ADD 1 TO WS-REPO-COUNT.                                        
063200           MOVE REPO-HANDLE     TO WS-REPO-HANDLE (WS-REPO-COUNT).        
063300           MOVE REPO-NAME       TO WS-REPO-NAME (WS-REPO-COUNT).          
063400           MOVE REPO-STARS      TO WS-REPO-STARS (WS-REPO-COUNT).         
063500           MOVE REPO-FORKS      TO WS-REPO-FORKS (WS-REPO-COUNT).         
063600           MOVE REPO-LANGUAGE   TO WS-REPO-LANGUAGE                       
063700                   (WS-REPO-COUNT).                                       
063800           MOVE REPO-HAS-CI     TO WS-REPO-HAS-CI (WS-REPO-COUNT).        
063900           MOVE REPO-HAS-TESTS  TO WS-REPO-HAS-TESTS                      
064000                   (WS-REPO-COUNT).                                       
064100           MOVE REPO-HAS-README TO WS-REPO-HAS-README                     
064200                   (WS-REPO-COUNT).                                       
064300           MOVE REPO-README-INSTALL TO                                    
064400                               WS-REPO-README-INS (WS-REPO-COUNT).        
064500           MOVE REPO-HAS-SCRIPTS TO                                       
064600                               WS-REPO-HAS-SCRIPT (WS-REPO-COUNT).        
064700           MOVE REPO-HAS-AGENTS TO WS-REPO-HAS-AGENT                      
064800                   (WS-REPO-COUNT).                                       
064900           MOVE REPO-TOPIC-TBL  TO WS-REPO-TOPIC-TBL                      
065000                   (WS-REPO-COUNT).                                       
065100           PERFORM 2310-READ-REPO-START THRU 2315-READ-REPO-END.          
065200       2325-STORE-REPO-END.                                               
065300                                                                          
065400      *    STEPS 3-4 OF THE BATCH FLOW - ONE PASS OVER THE ROSTER         
065500      *    IN                                                             
065600      *    ORDER, BATCHING AS IT GOES.  IDX-CAND IS DRIVEN BY THE         
065700      *    CALLER'S PERFORM VARYING.                                      
065800       3000-PROCESS-START.                                                
065900           MOVE WS-CAND-ID (IDX-CAND)          TO FT-CAND-ID.             
066000           MOVE WS-CAND-HANDLE (IDX-CAND)      TO FT-CAND-HANDLE.         
066100           MOVE WS-CAND-NAME (IDX-CAND)        TO FT-CAND-NAME.           
066200           MOVE WS-CAND-SOURCE-FILE (IDX-CAND) TO                         
066300                   FT-CAND-SRC-FILE.                                      
066400           MOVE WS-CAND-LABEL (IDX-CAND)       TO FT-CAND-LABEL.          
066500           MOVE WS-CAND-NOTE (IDX-CAND)        TO FT-CAND-NOTE.           
066600                                                                          
066700           PERFORM 4000-FIND-EVIDENCE-START                               
066800                   THRU 4005-FIND-EVIDENCE-END.                           
066900           PERFORM 5000-EXTRACT-FEAT-START                                
067000                   THRU 5005-EXTRACT-FEAT-END.                            
067100           PERFORM 5700-JOB-FIT-START THRU 5705-JOB-FIT-END.              
067200           PERFORM 6100-SCORE-ENGR-START THRU                             
067300                   6105-SCORE-ENGR-END.                                   
067400           PERFORM 6200-SCORE-IMPACT-START                                
067500                   THRU 6205-SCORE-IMPACT-END.                            
067600           PERFORM 6300-SCORE-ACT-START THRU 6305-SCORE-ACT-END.          
067700           PERFORM 6350-SCORE-AI-START  THRU 6355-SCORE-AI-END.           
067800           PERFORM 6400-SCORE-TOTAL-START                                 
067900                   THRU 6405-SCORE-TOTAL-END.                             
068000           PERFORM 6500-RATIONALE-ENGR-START                              
068100                   THRU 6505-RATIONALE-ENGR-END.                          
068200           PERFORM 6600-RATIONALE-IMPACT-START                            
068300                   THRU 6605-RATIONALE-IMPACT-END.                        
068400           PERFORM 6700-RATIONALE-ACT-START                               
068500                   THRU 6705-RATIONALE-ACT-END.                           
068600           PERFORM 6800-RATIONALE-AI-START                                
068700                   THRU 6805-RATIONALE-AI-END.                            
068800           PERFORM 6900-DISPLAY-ID-START THRU                             
068900                   6905-DISPLAY-ID-END.                                   
069000           PERFORM 7000-VALIDATE-START THRU 7005-VALIDATE-END.            
069100                                                                          
069200           IF PROFILE-IS-INVALID                                          
069300               GO TO 3005-PROCESS-END                                     
069400           END-IF.                                                        
069500                                                                          
069600           PERFORM 7100-WRITE-PROFILE-START                               
069700                   THRU 7105-WRITE-PROFILE-END.                           
069800           PERFORM 7300-ACCUM-BATCH-START THRU                            
069900                   7305-ACCUM-BATCH-END.                                  
070000           PERFORM 7400-QUEUE-DATASET-START                               
070100                   THRU 7405-QUEUE-DATASET-END.                           
070200           IF FT-CAND-LABEL NOT = SPACES                                  
070300               PERFORM 7410-QUEUE-LABEL-START                             
070400                       THRU 7415-QUEUE-LABEL-END                          
070500           END-IF.                                                        
070600                                                                          
070700           ADD 1 TO WS-BATCH-CNT.                                         
070800           IF WS-BATCH-CNT = WS-BATCH-SIZE                                
070900               PERFORM 8000-BATCH-SUM-START THRU                          
071000                   8005-BATCH-SUM-END                                     
071100           END-IF.                                                        
071200       3005-PROCESS-END.                                                  
071300                                                                          
071400      *    STEP 4A OF THE BATCH FLOW - LINEAR SEARCH OF THE               
071500      *    ACTIVITY                                                       
071600      *    AND REPOSITORY TABLES FOR THIS HANDLE.  NO MATCH IS            
071700      *    RULE F7                                                        
071800      *    (EMPTY EVIDENCE) - THE FEATURE RECORD STAYS AT ITS             
071900      *    INITIALIZED ZERO/N STATE.                                      
072000       4000-FIND-EVIDENCE-START.                                          
072100           INITIALIZE FT-EVIDENCE.                                        
072200           SET EVIDENCE-NOT-FOUND TO TRUE.                                
072300           IF WS-ACT-COUNT > 0                                            
072400               SET IDX-ACT TO 1                                           
072500               SEARCH WS-ACT-TAB                                          
072600                   AT END                                                 
072700                       CONTINUE                                           
072800                   WHEN WS-ACT-HANDLE (IDX-ACT) = FT-CAND-HANDLE          
072900                       SET EVIDENCE-FOUND TO TRUE                         
073000                       MOVE WS-ACT-COMMITS (IDX-ACT)                      
073100                                        TO FT-RECENT-COMMITS              
073200                       MOVE WS-ACT-PRS (IDX-ACT) TO FT-RECENT-PRS         
073300                       MOVE WS-ACT-ISSUES (IDX-ACT)                       
073400                                        TO FT-RECENT-ISSUES               
073500                       MOVE WS-ACT-SMALL-RATIO (IDX-ACT)                  
073600                                        TO FT-SMALL-PR-RATIO              
073700                       MOVE WS-ACT-WEEK-TBL (IDX-ACT) TO                  
073800                   FT-WEEKLY-TBL                                          
073900               END-SEARCH                                                 
074000           END-IF.                                                        
074100       4005-FIND-EVIDENCE-END.                                            
074200                                                                          
074300      *    STEP 4B OF THE BATCH FLOW - FOLD EACH OF THE                   
074400      *    CANDIDATE'S                                                    
074500      *    REPOSITORY ROWS INTO THE FEATURE RECORD (RULE SET              
074600      *    F1-F7).                                                        
074700      *    WS-SCAN-SUB WALKS THE FULL REPOSITORY TABLE ONCE,              
074800      *    TESTING                                                        
074900      *    THE HANDLE ON EACH ROW - THE SAME LINEAR-SCAN HABIT THE        
075000      *    OLD PROMOTION SYSTEM USES ON ITS CLASS TABLE.                  
075100       5000-EXTRACT-FEAT-START.                                           
075200           MOVE 0 TO WS-SCAN-SUB.                                         
075300           PERFORM 5010-SCAN-REPO-START                                   
075400                   THRU 5015-SCAN-REPO-END                                
075500              VARYING WS-SCAN-SUB FROM 1 BY 1                             
075600              UNTIL WS-SCAN-SUB > WS-REPO-COUNT.                          
075700       5005-EXTRACT-FEAT-END.                                             
075800                                                                          
075900       5010-SCAN-REPO-START.                                              
076000           IF WS-REPO-HANDLE (WS-SCAN-SUB) NOT = FT-CAND-HANDLE           
076100               GO TO 5015-SCAN-REPO-END                                   
076200           END-IF.                                                        
076300           IF FT-TOP-REPOS-COUNT < 8                                      
076400               ADD 1 TO FT-TOP-REPOS-COUNT                                
076500               MOVE WS-REPO-NAME (WS-SCAN-SUB)                            
076600                    TO FT-TOP-REPOS (FT-TOP-REPOS-COUNT)                  
076700           END-IF.                                                        
076800           PERFORM 5600-DEDUP-LANG-START THRU                             
076900                   5605-DEDUP-LANG-END.                                   
077000           ADD WS-REPO-STARS (WS-SCAN-SUB) TO FT-TOTAL-STARS.             
077100           ADD WS-REPO-FORKS (WS-SCAN-SUB) TO FT-TOTAL-FORKS.             
077200           PERFORM 5300-CLASSIFY-CI-START THRU                            
077300                   5305-CLASSIFY-CI-END.                                  
077400           PERFORM 5200-CLASSIFY-TEST-START                               
077500                   THRU 5205-CLASSIFY-TEST-END.                           
077600           PERFORM 5100-CLASSIFY-README-START                             
077700                   THRU 5105-CLASSIFY-README-END.                         
077800           PERFORM 5400-CLASSIFY-SCRIPT-START                             
077900                   THRU 5405-CLASSIFY-SCRIPT-END.                         
078000           PERFORM 5500-CLASSIFY-AI-START THRU                            
078100                   5505-CLASSIFY-AI-END.                                  
078200       5015-SCAN-REPO-END.                                                
078300                                                                          
078400      *    RULE F1 - README ANALYSIS.  THE PRE-DERIVED README             
078500      *    FLAGS                                                          
078600      *    (REPO-HAS-README/REPO-README-INSTALL) ARE THE FILE-HINT        
078700      *    FORM THE SPEC ALLOWS; README-INSTALL ONLY COUNTS WHEN          
078800      *    THE                                                            
078900      *    SAME REPO ALSO CARRIES HAS-README.                             
079000       5100-CLASSIFY-README-START.                                        
079100           IF WS-REPO-HAS-README (WS-SCAN-SUB) = 'Y'                      
079200               MOVE 'Y' TO FT-HAS-README                                  
079300               IF WS-REPO-README-INS (WS-SCAN-SUB) = 'Y'                  
079400                   MOVE 'Y' TO FT-README-INSTALL                          
079500               END-IF                                                     
079600           END-IF.                                                        
079700       5105-CLASSIFY-README-END.                                          
079800                                                                          
079900      *    RULE F2 - TEST DETECTION.                                      
080000       5200-CLASSIFY-TEST-START.                                          
080100           IF WS-REPO-HAS-TESTS (WS-SCAN-SUB) = 'Y'                       
080200               MOVE 'Y' TO FT-HAS-TESTS                                   
080300           END-IF.                                                        
080400       5205-CLASSIFY-TEST-END.                                            
080500                                                                          
080600      *    RULE F3 - CI DETECTION, WITH THE AUTOMATION-SIGNALS            
080700      *    TALLY.                                                         
080800       5300-CLASSIFY-CI-START.                                            
080900           IF WS-REPO-HAS-CI (WS-SCAN-SUB) = 'Y'                          
081000               MOVE 'Y' TO FT-HAS-CI                                      
081100               ADD 1 TO FT-AUTOMATION-SIGNALS                             
081200           END-IF.                                                        
081300       5305-CLASSIFY-CI-END.                                              
081400                                                                          
081500      *    RULE F4 - SCRIPTS DETECTION, ALSO FEEDING THE                  
081600      *    AUTOMATION                                                     
081700      *    SIGNALS TALLY.                                                 
081800       5400-CLASSIFY-SCRIPT-START.                                        
081900           IF WS-REPO-HAS-SCRIPT (WS-SCAN-SUB) = 'Y'                      
082000               ADD 1 TO FT-AUTOMATION-SIGNALS                             
082100           END-IF.                                                        
082200       5405-CLASSIFY-SCRIPT-END.                                          
082300                                                                          
082400      *    RULE F5 - AI-ARTIFACT DETECTION.                               
082500       5500-CLASSIFY-AI-START.                                            
082600           IF WS-REPO-HAS-AGENT (WS-SCAN-SUB) = 'Y'                       
082700               MOVE 'Y' TO FT-AI-ARTIFACT                                 
082800           END-IF.                                                        
082900       5505-CLASSIFY-AI-END.                                              
083000                                                                          
083100      *    RULE F6 - LANGUAGE DEDUP, FIRST-SEEN ORDER, MAX 10             
083200      *    KEPT.                                                          
083300       5600-DEDUP-LANG-START.                                             
083400           IF WS-REPO-LANGUAGE (WS-SCAN-SUB) = SPACES                     
083500               GO TO 5605-DEDUP-LANG-END                                  
083600           END-IF.                                                        
083700           SET DEDUP-NOT-FOUND TO TRUE.                                   
083800           IF FT-LANG-COUNT > 0                                           
083900               SET WS-SCAN-LEN TO 1                                       
084000               PERFORM 5610-DEDUP-SCAN-START                              
084100                       THRU 5615-DEDUP-SCAN-END                           
084200                  VARYING WS-SCAN-LEN FROM 1 BY 1                         
084300                  UNTIL WS-SCAN-LEN > FT-LANG-COUNT                       
084400                     OR DEDUP-FOUND                                       
084500           END-IF.                                                        
084600           IF DEDUP-NOT-FOUND AND FT-LANG-COUNT < 10                      
084700               ADD 1 TO FT-LANG-COUNT                                     
084800               MOVE WS-REPO-LANGUAGE (WS-SCAN-SUB)                        
084900                    TO FT-LANG (FT-LANG-COUNT)                            
085000           END-IF.                                                        
085100       5605-DEDUP-LANG-END.                                               
085200                                                                          
085300       5610-DEDUP-SCAN-START.                                             
085400           IF FT-LANG (WS-SCAN-LEN) = WS-REPO-LANGUAGE                    
085500                   (WS-SCAN-SUB)                                          
085600               SET DEDUP-FOUND TO TRUE                                    
085700           END-IF.                                                        
085800       5615-DEDUP-SCAN-END.                                               
085900                                                                          
086000      *    RULE J1 - JOB FIT.  BUILDS THE TERM SET (LANGUAGES             
086100      *    UNION                                                          
086200      *    TOPICS, LOWERCASED), THEN KEEPS EACH JOB KEYWORD THAT          
086300      *    APPEARS IN IT, AND HAND-SORTS THE SURVIVORS ASCENDING -        
086400      *    THE SAME HAND-TABULATE HABIT FILELECT USES INSTEAD OF          
086500      *    ALWAYS REACHING FOR THE SORT VERB.                             
086600       5700-JOB-FIT-START.                                                
086700           MOVE 0 TO WS-TERM-COUNT FT-JOBFIT-COUNT.                       
086800           IF WS-JOBK-COUNT = 0                                           
086900               GO TO 5705-JOB-FIT-END                                     
087000           END-IF.                                                        
087100           PERFORM 5710-BUILD-LANG-TERM-START                             
087200                   THRU 5715-BUILD-LANG-TERM-END                          
087300              VARYING WS-SCAN-SUB FROM 1 BY 1                             
087400              UNTIL WS-SCAN-SUB > FT-LANG-COUNT.                          
087500           PERFORM 5720-BUILD-TOPIC-TERM-START                            
087600                   THRU 5735-BUILD-TOPIC-TERM-END                         
087700              VARYING WS-SCAN-SUB FROM 1 BY 1                             
087800              UNTIL WS-SCAN-SUB > WS-REPO-COUNT.                          
087900           PERFORM 5730-MATCH-JOBK-START                                  
088000                   THRU 5755-MATCH-JOBK-END                               
088100              VARYING IDX-JOBK FROM 1 BY 1                                
088200              UNTIL IDX-JOBK > WS-JOBK-COUNT.                             
088300           IF FT-JOBFIT-COUNT > 1                                         
088400               PERFORM 5750-SORT-JOBFIT-START                             
088500                       THRU 5775-SORT-JOBFIT-END                          
088600           END-IF.                                                        
088700       5705-JOB-FIT-END.                                                  
088800                                                                          
088900       5710-BUILD-LANG-TERM-START.                                        
089000           IF FT-LANG (WS-SCAN-SUB) = SPACES                              
089100                  OR WS-TERM-COUNT NOT < 70                               
089200               GO TO 5715-BUILD-LANG-TERM-END                             
089300           END-IF.                                                        
089400           ADD 1 TO WS-TERM-COUNT.                                        
089500           MOVE FT-LANG (WS-SCAN-SUB) TO WS-LOW-WORD.                     
089600           INSPECT WS-LOW-WORD CONVERTING                                 
089700               'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                            
089800               'abcdefghijklmnopqrstuvwxyz'.                              
089900           MOVE WS-LOW-WORD TO WS-TERM-WORD (WS-TERM-COUNT).              
090000       5715-BUILD-LANG-TERM-END.                                          
090100                                                                          
090200      *    REPO TOPICS COME FROM WS-REPO-TAB, NOT FT-TOP-REPOS; WE        
090300      *    RESCAN THE FULL REPOSITORY TABLE BY HANDLE ONE MORE            
090400      *    TIME                                                           
090500      *    AND FOLD EACH OF THE FIVE TOPIC SLOTS INTO THE TERM            
090600      *    SET.                                                           
090700       5720-BUILD-TOPIC-TERM-START.                                       
090800           IF WS-REPO-HANDLE (WS-SCAN-SUB) NOT = FT-CAND-HANDLE           
090900               GO TO 5735-BUILD-TOPIC-TERM-END                            
091000           END-IF.                                                        
091100           PERFORM 5725-ADD-TOPIC-START                                   
091200                   THRU 5745-ADD-TOPIC-END                                
091300              VARYING WS-SCAN-LEN FROM 1 BY 1                             
091400              UNTIL WS-SCAN-LEN > 5.                                      
091500       5735-BUILD-TOPIC-TERM-END.                                         
091600                                                                          
091700       5725-ADD-TOPIC-START.                                              
091800           IF WS-REPO-TOPIC (WS-SCAN-SUB, WS-SCAN-LEN) = SPACES           
091900                  OR WS-TERM-COUNT NOT < 70                               
092000               GO TO 5745-ADD-TOPIC-END                                   
092100           END-IF.                                                        
092200           ADD 1 TO WS-TERM-COUNT.                                        
092300           MOVE WS-REPO-TOPIC (WS-SCAN-SUB, WS-SCAN-LEN)                  
092400                TO WS-LOW-WORD.                                           
092500           INSPECT WS-LOW-WORD CONVERTING                                 
092600               'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                            
092700               'abcdefghijklmnopqrstuvwxyz'.                              
092800           MOVE WS-LOW-WORD TO WS-TERM-WORD (WS-TERM-COUNT).              
092900       5745-ADD-TOPIC-END.                                                
093000                                                                          
093100       5730-MATCH-JOBK-START.                                             
093200           SET DEDUP-NOT-FOUND TO TRUE.                                   
093300           IF WS-TERM-COUNT > 0                                           
093400               SET WS-SCAN-LEN TO 1                                       
093500               PERFORM 5740-MATCH-TERM-START                              
093600                       THRU 5765-MATCH-TERM-END                           
093700                  VARYING WS-SCAN-LEN FROM 1 BY 1                         
093800                  UNTIL WS-SCAN-LEN > WS-TERM-COUNT                       
093900                     OR DEDUP-FOUND                                       
094000           END-IF.                                                        
094100           IF DEDUP-FOUND AND FT-JOBFIT-COUNT < 20                        
094200               ADD 1 TO FT-JOBFIT-COUNT                                   
094300               MOVE WS-JOBK-WORD (IDX-JOBK)                               
094400                    TO WS-JOBFIT-HOLD-WORD (FT-JOBFIT-COUNT)              
094500           END-IF.                                                        
094600       5755-MATCH-JOBK-END.                                               
094700                                                                          
094800       5740-MATCH-TERM-START.                                             
094900           IF WS-TERM-WORD (WS-SCAN-LEN) = WS-JOBK-WORD (IDX-JOBK)        
095000               SET DEDUP-FOUND TO TRUE                                    
095100           END-IF.                                                        
095200       5765-MATCH-TERM-END.                                               
095300                                                                          
095400      *    ASCENDING BUBBLE SORT OF THE MATCHED KEYWORDS - SMALL          
095500      *    LIST                                                           
095600      *    (MAX 20), NO CALL TO THE SORT VERB NEEDED.                     
095700       5750-SORT-JOBFIT-START.                                            
095800           SET WS-SCAN-LEN TO 1.                                          
095900           PERFORM 5760-SORT-PASS-START                                   
096000                   THRU 5780-SORT-PASS-END                                
096100              VARYING WS-SCAN-LEN FROM 1 BY 1                             
096200              UNTIL WS-SCAN-LEN > FT-JOBFIT-COUNT.                        
096300       5775-SORT-JOBFIT-END.                                              
096400                                                                          
096500       5760-SORT-PASS-START.                                              
096600           SET WS-SCAN-SUB TO 1.                                          
096700           PERFORM 5770-SORT-COMPARE-START                                
096800                   THRU 5785-SORT-COMPARE-END                             
096900              VARYING WS-SCAN-SUB FROM 1 BY 1                             
097000              UNTIL WS-SCAN-SUB > FT-JOBFIT-COUNT - 1.                    
097100       5780-SORT-PASS-END.                                                
097200                                                                          
097300       5770-SORT-COMPARE-START.                                           
097400           IF WS-JOBFIT-HOLD-WORD (WS-SCAN-SUB) >                         
097500              WS-JOBFIT-HOLD-WORD (WS-SCAN-SUB + 1)                       
097600               MOVE WS-JOBFIT-HOLD-WORD (WS-SCAN-SUB)                     
097700                    TO WS-JOBFIT-TEMP                                     
097800               MOVE WS-JOBFIT-HOLD-WORD (WS-SCAN-SUB + 1)                 
097900                    TO WS-JOBFIT-HOLD-WORD (WS-SCAN-SUB)                  
098000               MOVE WS-JOBFIT-TEMP                                        
098100                    TO WS-JOBFIT-HOLD-WORD (WS-SCAN-SUB + 1)              
098200           END-IF.                                                        
098300       5785-SORT-COMPARE-END.                                             
098400                                                                          
098500      *    RULE S1 - ENGINEERING (MAX 40).                                
098600       6100-SCORE-ENGR-START.                                             
098700           MOVE 0 TO SC-ENGINEERING.                                      
098800           IF FT-HAS-CI = 'Y'                                             
098900               ADD 10 TO SC-ENGINEERING                                   
099000           END-IF.                                                        
099100           IF FT-HAS-TESTS = 'Y'                                          
099200               ADD 10 TO SC-ENGINEERING                                   
099300           END-IF.                                                        
099400           IF FT-LANG-COUNT NOT < 2                                       
099500               ADD 8 TO SC-ENGINEERING                                    
099600           END-IF.                                                        
099700           IF FT-README-INSTALL = 'Y'                                     
099800               ADD 6 TO SC-ENGINEERING                                    
099900           END-IF.                                                        
100000           COMPUTE WS-CAP-VALUE =                                         
100100               (FT-RECENT-COMMITS + FT-RECENT-PRS) / 10.                  
100200           MOVE 6 TO WS-CAP-LIMIT.                                        
100300           PERFORM 9500-CAP-START THRU 9505-CAP-END.                      
100400           ADD WS-CAP-RESULT TO SC-ENGINEERING.                           
100500           IF SC-ENGINEERING > 40                                         
100600               MOVE 40 TO SC-ENGINEERING                                  
100700           END-IF.                                                        
100800       6105-SCORE-ENGR-END.                                               
100900                                                                          
101000      *    RULE S2 - IMPACT (MAX 30).                                     
101100       6200-SCORE-IMPACT-START.                                           
101200           MOVE 0 TO SC-IMPACT.                                           
101300           COMPUTE WS-CAP-VALUE = FT-TOTAL-STARS / 10.                    
101400           MOVE 12 TO WS-CAP-LIMIT.                                       
101500           PERFORM 9500-CAP-START THRU 9505-CAP-END.                      
101600           ADD WS-CAP-RESULT TO SC-IMPACT.                                
101700           COMPUTE WS-CAP-VALUE = FT-TOTAL-FORKS / 5.                     
101800           MOVE 6 TO WS-CAP-LIMIT.                                        
101900           PERFORM 9500-CAP-START THRU 9505-CAP-END.                      
102000           ADD WS-CAP-RESULT TO SC-IMPACT.                                
102100           IF FT-RECENT-PRS > 3                                           
102200               ADD 6 TO SC-IMPACT                                         
102300           END-IF.                                                        
102400           IF SC-IMPACT > 30                                              
102500               MOVE 30 TO SC-IMPACT                                       
102600           END-IF.                                                        
102700       6205-SCORE-IMPACT-END.                                             
102800                                                                          
102900      *    RULE S3 - ACTIVITY (MAX 15).                                   
103000       6300-SCORE-ACT-START.                                              
103100           MOVE 0 TO SC-ACTIVITY WS-CAP-VALUE.                            
103200           COMPUTE WS-CAP-VALUE =                                         
103300               (FT-RECENT-COMMITS + FT-RECENT-PRS +                       
103400                   FT-RECENT-ISSUES)                                      
103500                / 5.                                                      
103600           MOVE 10 TO WS-CAP-LIMIT.                                       
103700           PERFORM 9500-CAP-START THRU 9505-CAP-END.                      
103800           ADD WS-CAP-RESULT TO SC-ACTIVITY.                              
103900           PERFORM 6310-COUNT-ACT-WEEKS-START                             
104000                   THRU 6315-COUNT-ACT-WEEKS-END.                         
104100           COMPUTE WS-CAP-VALUE = WS-CAP-VALUE / 2.                       
104200           MOVE 5 TO WS-CAP-LIMIT.                                        
104300           PERFORM 9500-CAP-START THRU 9505-CAP-END.                      
104400           ADD WS-CAP-RESULT TO SC-ACTIVITY.                              
104500           IF SC-ACTIVITY > 15                                            
104600               MOVE 15 TO SC-ACTIVITY                                     
104700           END-IF.                                                        
104800       6305-SCORE-ACT-END.                                                
104900                                                                          
105000      *    ACTIVE-WEEKS SUB-COUNT FOR RULE S3 - NUMBER OF WEEKLY          
105100      *    BUCKETS (OF THE 14 CARRIED) THAT ARE GREATER THAN ZERO;        
105200      *    ZERO WHEN THE CANDIDATE HAS NO WEEKLY DATA AT ALL.             
105300       6310-COUNT-ACT-WEEKS-START.                                        
105400           MOVE 0 TO WS-CAP-VALUE.                                        
105500           PERFORM 6320-TEST-WEEK-START                                   
105600                   THRU 6325-TEST-WEEK-END                                
105700              VARYING WS-SCAN-SUB FROM 1 BY 1                             
105800              UNTIL WS-SCAN-SUB > 14.                                     
105900       6315-COUNT-ACT-WEEKS-END.                                          
106000                                                                          
106100       6320-TEST-WEEK-START.                                              
106200           IF FT-WEEKLY (WS-SCAN-SUB) > 0                                 
106300               ADD 1 TO WS-CAP-VALUE                                      
106400           END-IF.                                                        
106500       6325-TEST-WEEK-END.                                                
106600                                                                          
106700      *    RULE S4 - AI-PRODUCTIVITY (MAX 15).                            
106800       6350-SCORE-AI-START.                                               
106900           MOVE 0 TO SC-AI-PROD.                                          
107000           COMPUTE WS-CAP-VALUE = FT-AUTOMATION-SIGNALS * 3.              
107100           MOVE 7 TO WS-CAP-LIMIT.                                        
107200           PERFORM 9500-CAP-START THRU 9505-CAP-END.                      
107300           ADD WS-CAP-RESULT TO SC-AI-PROD.                               
107400           COMPUTE WS-CAP-VALUE = FT-SMALL-PR-RATIO * 4.                  
107500           MOVE 4 TO WS-CAP-LIMIT.                                        
107600           PERFORM 9500-CAP-START THRU 9505-CAP-END.                      
107700           ADD WS-CAP-RESULT TO SC-AI-PROD.                               
107800           IF FT-README-INSTALL = 'Y'                                     
107900               ADD 3 TO SC-AI-PROD                                        
108000           END-IF.                                                        
108100           IF FT-AI-ARTIFACT = 'Y'                                        
108200               ADD 1 TO SC-AI-PROD                                        
108300           END-IF.                                                        
108400           IF SC-AI-PROD > 15                                             
108500               MOVE 15 TO SC-AI-PROD                                      
108600           END-IF.                                                        
108700       6355-SCORE-AI-END.                                                 
108800                                                                          
108900      *    RULE S5 - TOTAL, CAPPED AT 100.                                
109000       6400-SCORE-TOTAL-START.                                            
109100           COMPUTE SC-TOTAL =                                             
109200               SC-ENGINEERING + SC-IMPACT + SC-ACTIVITY +                 
109300                   SC-AI-PROD.                                            
109400           IF SC-TOTAL > 100                                              
109500               MOVE 100 TO SC-TOTAL                                       
109600           END-IF.                                                        
109700       6405-SCORE-TOTAL-END.                                              
109800                                                                          
109900      *    RULE R1 - ENGINEERING RATIONALE LINE.  USES ITS OWN            
110000      *    POINT                                                          
110100      *    BREAKDOWN, DELIBERATELY NOT THE S1 FIELDS - PER                
110200      *    RECRUITING                                                     
110300      *    DEPT, DO NOT MAKE THIS MATCH SC-ENGINEERING (REQ-0209).        
110400      *    CI-PTS/TEST-PTS ARE FLAT 10/0; LANG-PTS IS                     
110500      *    MIN(LANG-COUNT*4,10); README-PTS IS FLAT 6/0; ACT-PTS          
110600      *    IS MIN((COMMITS+PRS)/5,6); JF-PTS IS                           
110700      *    MIN(JOBFIT-COUNT*2,6) (REQ-0742).                              
110800       6500-RATIONALE-ENGR-START.                                         
110900           MOVE 0 TO WS-RAT-CI-PTS WS-RAT-TEST-PTS                        
111000                     WS-RAT-README-PTS.                                   
111100           IF FT-HAS-CI = 'Y'                                             
111200               MOVE 10 TO WS-RAT-CI-PTS                                   
111300           END-IF.                                                        
111400           IF FT-HAS-TESTS = 'Y'                                          
111500               MOVE 10 TO WS-RAT-TEST-PTS                                 
111600           END-IF.                                                        
111700           IF FT-README-INSTALL = 'Y'                                     
111800               MOVE 6 TO WS-RAT-README-PTS                                
111900           END-IF.                                                        
112000           COMPUTE WS-CAP-VALUE = FT-LANG-COUNT * 4.                      
112100           MOVE 10 TO WS-CAP-LIMIT.                                       
112200           PERFORM 9500-CAP-START THRU 9505-CAP-END.                      
112300           MOVE WS-CAP-RESULT TO WS-RAT-LANGP-PTS.                        
112400           COMPUTE WS-CAP-VALUE =                                         
112500               (FT-RECENT-COMMITS + FT-RECENT-PRS) / 5.                   
112600           MOVE 6 TO WS-CAP-LIMIT.                                        
112700           PERFORM 9500-CAP-START THRU 9505-CAP-END.                      
112800           MOVE WS-CAP-RESULT TO WS-RAT-ACTP-PTS.                         
112900           COMPUTE WS-CAP-VALUE = FT-JOBFIT-COUNT * 2.                    
113000           MOVE 6 TO WS-CAP-LIMIT.                                        
113100           PERFORM 9500-CAP-START THRU 9505-CAP-END.                      
113200           MOVE WS-CAP-RESULT TO WS-RAT-JF-PTS.                           
113300           MOVE WS-RAT-CI-PTS     TO WS-RAT-CI-ED.                        
113400           MOVE WS-RAT-TEST-PTS   TO WS-RAT-TEST-ED.                      
113500           MOVE WS-RAT-LANGP-PTS  TO WS-RAT-LANGP-ED.                     
113600           MOVE WS-RAT-README-PTS TO WS-RAT-README-ED.                    
113700           MOVE WS-RAT-ACTP-PTS   TO WS-RAT-ACTP-ED.                      
113800           MOVE WS-RAT-JF-PTS     TO WS-RAT-JF-ED.                        
113900                                                                          
114000           MOVE SPACES TO WS-RAT-LANG-LIST.                               
114100           PERFORM 6510-BUILD-LANG-LIST-START                             
114200                   THRU 6515-BUILD-LANG-LIST-END.                         
114300           IF WS-RAT-LANG-LIST = SPACES                                   
114400               MOVE 'none' TO WS-RAT-LANG-LIST                            
114500           END-IF.                                                        
114600           MOVE SC-ENGINEERING TO WS-RAT-NUM.                             
114700           STRING 'Engineering ' WS-RAT-NUM '/40: ci='                    
114800               WS-RAT-CI-ED ' test=' WS-RAT-TEST-ED                       
114900               ' lang=' WS-RAT-LANGP-ED ' rdm=' WS-RAT-README-ED          
115000               ' act=' WS-RAT-ACTP-ED ' jf=' WS-RAT-JF-ED                 
115100               ' langs=' WS-RAT-LANG-LIST DELIMITED BY SIZE               
115200               INTO FT-RATIONALE (1).                                     
115300       6505-RATIONALE-ENGR-END.                                           
115400                                                                          
115500       6510-BUILD-LANG-LIST-START.                                        
115600           MOVE 0 TO WS-SCAN-LEN.                                         
115700           PERFORM 6520-APPEND-LANG-START                                 
115800                   THRU 6525-APPEND-LANG-END                              
115900              VARYING WS-SCAN-SUB FROM 1 BY 1                             
116000              UNTIL WS-SCAN-SUB > 4 OR WS-SCAN-SUB >                      
116100                   FT-LANG-COUNT.                                         
116200       6515-BUILD-LANG-LIST-END.                                          
116300                                                                          
116400       6520-APPEND-LANG-START.                                            
116500           IF WS-RAT-LANG-LIST NOT = SPACES                               
116600               STRING WS-RAT-LANG-LIST DELIMITED BY SPACE                 
116700                   '/' DELIMITED BY SIZE                                  
116800                   INTO WS-RAT-LANG-LIST                                  
116900           END-IF.                                                        
117000           STRING WS-RAT-LANG-LIST DELIMITED BY SIZE                      
117100               FT-LANG (WS-SCAN-SUB) DELIMITED BY SPACE                   
117200               INTO WS-RAT-LANG-LIST.                                     
117300       6525-APPEND-LANG-END.                                              
117400                                                                          
117500      *    RULE R2 - IMPACT RATIONALE LINE.  STAR-PTS IS                  
117600      *    MIN(STARS/5,12); FORK-PTS IS MIN(FORKS/3,6); PR-PTS IS         
117700      *    FLAT 6/0 ON PRS > 3 (REQ-0742).                                
117800       6600-RATIONALE-IMPACT-START.                                       
117900           COMPUTE WS-CAP-VALUE = FT-TOTAL-STARS / 5.                     
118000           MOVE 12 TO WS-CAP-LIMIT.                                       
118100           PERFORM 9500-CAP-START THRU 9505-CAP-END.                      
118200           MOVE WS-CAP-RESULT TO WS-RAT-STAR-PTS.                         
118300           COMPUTE WS-CAP-VALUE = FT-TOTAL-FORKS / 3.                     
118400           MOVE 6 TO WS-CAP-LIMIT.                                        
118500           PERFORM 9500-CAP-START THRU 9505-CAP-END.                      
118600           MOVE WS-CAP-RESULT TO WS-RAT-FORK-PTS.                         
118700           MOVE 0 TO WS-RAT-PR-PTS.                                       
118800           IF FT-RECENT-PRS > 3                                           
118900               MOVE 6 TO WS-RAT-PR-PTS                                    
119000           END-IF.                                                        
119100           MOVE WS-RAT-STAR-PTS TO WS-RAT-STAR-ED.                        
119200           MOVE WS-RAT-FORK-PTS TO WS-RAT-FORK-ED.                        
119300           MOVE WS-RAT-PR-PTS   TO WS-RAT-PR-ED.                          
119400           MOVE SC-IMPACT TO WS-RAT-NUM.                                  
119500           STRING 'Impact ' WS-RAT-NUM '/30: star='                       
119600               WS-RAT-STAR-ED ' fork=' WS-RAT-FORK-ED                     
119700               ' pr=' WS-RAT-PR-ED DELIMITED BY SIZE                      
119800               INTO FT-RATIONALE (2).                                     
119900       6605-RATIONALE-IMPACT-END.                                         
120000                                                                          
120100      *    RULE R3 - ACTIVITY RATIONALE LINE.  EV-PTS IS                  
120200      *    MIN((COMMITS+PRS+ISSUES)/3,10); WK-PTS IS                      
120300      *    MIN(ACTIVE-WEEKS/2,5) - ACTIVE-WEEKS IS RECOUNTED HERE         
120400      *    THROUGH THE SAME 6310 PARAGRAPH S3 USES, SINCE                 
120500      *    WS-CAP-VALUE IS SCRATCH AND DOES NOT SURVIVE FROM 6300         
120600      *    (REQ-0742).                                                    
120700       6700-RATIONALE-ACT-START.                                          
120800           COMPUTE WS-CAP-VALUE =                                         
120900               (FT-RECENT-COMMITS + FT-RECENT-PRS +                       
121000                   FT-RECENT-ISSUES)                                      
121100                / 3.                                                      
121200           MOVE 10 TO WS-CAP-LIMIT.                                       
121300           PERFORM 9500-CAP-START THRU 9505-CAP-END.                      
121400           MOVE WS-CAP-RESULT TO WS-RAT-EV-PTS.                           
121500           PERFORM 6310-COUNT-ACT-WEEKS-START                             
121600                   THRU 6315-COUNT-ACT-WEEKS-END.                         
121700           COMPUTE WS-CAP-VALUE = WS-CAP-VALUE / 2.                       
121800           MOVE 5 TO WS-CAP-LIMIT.                                        
121900           PERFORM 9500-CAP-START THRU 9505-CAP-END.                      
122000           MOVE WS-CAP-RESULT TO WS-RAT-WK-PTS.                           
122100           MOVE WS-RAT-EV-PTS TO WS-RAT-EV-ED.                            
122200           MOVE WS-RAT-WK-PTS TO WS-RAT-WK-ED.                            
122300           MOVE SC-ACTIVITY TO WS-RAT-NUM.                                
122400           STRING 'Activity ' WS-RAT-NUM '/15: ev='                       
122500               WS-RAT-EV-ED ' wk=' WS-RAT-WK-ED DELIMITED BY SIZE         
122600               INTO FT-RATIONALE (3).                                     
122700       6705-RATIONALE-ACT-END.                                            
122800                                                                          
122900      *    RULE R4 - AI RATIONALE LINE.  AUTO-PTS IS                      
123000      *    MIN(AUTOMATION*3,7); SPR-PTS IS MIN(TRUNC(RATIO*4),4);         
123100      *    RDM-PTS/ART-PTS ARE FLAT 3/0 AND 1/0.  RATIO IS SHOWN          
123200      *    AS A ROUNDED PERCENTAGE (0-100) (REQ-0742).                    
123300       6800-RATIONALE-AI-START.                                           
123400           COMPUTE WS-CAP-VALUE = FT-AUTOMATION-SIGNALS * 3.              
123500           MOVE 7 TO WS-CAP-LIMIT.                                        
123600           PERFORM 9500-CAP-START THRU 9505-CAP-END.                      
123700           MOVE WS-CAP-RESULT TO WS-RAT-AUTO-PTS.                         
123800           COMPUTE WS-CAP-VALUE = FT-SMALL-PR-RATIO * 4.                  
123900           MOVE 4 TO WS-CAP-LIMIT.                                        
124000           PERFORM 9500-CAP-START THRU 9505-CAP-END.                      
124100           MOVE WS-CAP-RESULT TO WS-RAT-SPR-PTS.                          
124200           MOVE 0 TO WS-RAT-RDM4-PTS WS-RAT-ART-PTS.                      
124300           IF FT-README-INSTALL = 'Y'                                     
124400               MOVE 3 TO WS-RAT-RDM4-PTS                                  
124500           END-IF.                                                        
124600           IF FT-AI-ARTIFACT = 'Y'                                        
124700               MOVE 1 TO WS-RAT-ART-PTS                                   
124800           END-IF.                                                        
124900           COMPUTE WS-RAT-RATIO-PCT ROUNDED = FT-SMALL-PR-RATIO *         
125000                   100.                                                   
125100           MOVE SC-AI-PROD TO WS-RAT-NUM.                                 
125200           MOVE WS-RAT-RATIO-PCT TO WS-RAT-PCT-EDIT.                      
125300           MOVE WS-RAT-AUTO-PTS  TO WS-RAT-AUTO-ED.                       
125400           MOVE WS-RAT-SPR-PTS   TO WS-RAT-SPR-ED.                        
125500           MOVE WS-RAT-RDM4-PTS  TO WS-RAT-RDM4-ED.                       
125600           MOVE WS-RAT-ART-PTS   TO WS-RAT-ART-ED.                        
125700           STRING 'AI ' WS-RAT-NUM '/15: auto=' WS-RAT-AUTO-ED            
125800               ' spr=' WS-RAT-SPR-ED ' rdm=' WS-RAT-RDM4-ED               
125900               ' art=' WS-RAT-ART-ED ' small-pr-ratio='                   
126000               WS-RAT-PCT-EDIT '%' DELIMITED BY SIZE                      
126100               INTO FT-RATIONALE (4).                                     
126200       6805-RATIONALE-AI-END.                                             
126300                                                                          
126400      *    RULE D1 - DISPLAY ID: NAME, ELSE SOURCE FILE STEM, ELSE        
126500      *    HANDLE, ELSE ID.                                               
126600       6900-DISPLAY-ID-START.                                             
126700           IF FT-CAND-NAME NOT = SPACES                                   
126800               MOVE FT-CAND-NAME TO WS-DISPLAY-ID                         
126900               GO TO 6905-DISPLAY-ID-END                                  
127000           END-IF.                                                        
127100           IF FT-CAND-SRC-FILE NOT = SPACES                               
127200               PERFORM 6910-STRIP-EXT-START                               
127300                       THRU 6915-STRIP-EXT-END                            
127400               GO TO 6905-DISPLAY-ID-END                                  
127500           END-IF.                                                        
127600           IF FT-CAND-HANDLE NOT = SPACES                                 
127700               MOVE FT-CAND-HANDLE TO WS-DISPLAY-ID                       
127800               GO TO 6905-DISPLAY-ID-END                                  
127900           END-IF.                                                        
128000           MOVE FT-CAND-ID TO WS-DISPLAY-ID.                              
128100       6905-DISPLAY-ID-END.                                               
128200                                                                          
128300      *    STRIPS THE TRAILING '.EXT' FROM THE SOURCE FILENAME BY         
128400      *    SCANNING BACKWARD FOR A PERIOD, USING THE                      
128500      *    CHARACTER-TABLE                                                
128600      *    REDEFINES.                                                     
128700       6910-STRIP-EXT-START.                                              
128800           MOVE FT-CAND-SRC-FILE TO WS-SRCFILE-WORK.                      
128900           MOVE 25 TO WS-STEM-LEN.                                        
129000           SET WS-SCAN-SUB TO 25.                                         
129100           PERFORM 6920-FIND-DOT-START                                    
129200                   THRU 6925-FIND-DOT-END                                 
129300              VARYING WS-SCAN-SUB FROM 25 BY -1                           
129400              UNTIL WS-SCAN-SUB < 1 OR WS-STEM-LEN < 25.                  
129500           MOVE SPACES TO WS-DISPLAY-ID.                                  
129600           IF WS-STEM-LEN > 0                                             
129700               MOVE WS-SRCFILE-WORK (1:WS-STEM-LEN) TO                    
129800                   WS-DISPLAY-ID                                          
129900           END-IF.                                                        
130000       6915-STRIP-EXT-END.                                                
130100                                                                          
130200       6920-FIND-DOT-START.                                               
130300           IF WS-SRCFILE-CHAR (WS-SCAN-SUB) = '.'                         
130400               COMPUTE WS-STEM-LEN = WS-SCAN-SUB - 1                      
130500           END-IF.                                                        
130600       6925-FIND-DOT-END.                                                 
130700                                                                          
130800      *    RULE V1 - PROFILE VALIDATION.  IN THIS FIXED-RECORD            
130900      *    FORM                                                           
131000      *    THE REQUIRED GROUPS ARE ALWAYS PRESENT; WE STILL RUN           
131100      *    THE                                                            
131200      *    CHECK AND LOG PASS/FAIL AS THE SOURCE SYSTEM DOES.             
131300       7000-VALIDATE-START.                                               
131400           SET PROFILE-IS-VALID TO TRUE.                                  
131500           IF FT-CAND-ID = SPACES OR FT-CAND-HANDLE = SPACES              
131600               SET PROFILE-IS-INVALID TO TRUE                             
131700           END-IF.                                                        
131800       7005-VALIDATE-END.                                                 
131900                                                                          
132000      *    BUILDS ONE PROF1 RECORD FROM THE FEATURE/SCORE WORK            
132100      *    AREAS                                                          
132200      *    AND FILES IT IN WS-PROFILE-TAB FOR SCORES/TOPREPORT            
132300      *    LATER.                                                         
132400       7100-WRITE-PROFILE-START.                                          
132500           MOVE SPACES TO REC-PROFILE.                                    
132600           MOVE FT-CAND-ID          TO PROF-CAND-ID.                      
132700           MOVE WS-DISPLAY-ID       TO PROF-DISPLAY-ID.                   
132800           MOVE FT-CAND-NAME        TO PROF-CAND-NAME.                    
132900           MOVE FT-CAND-SRC-FILE    TO PROF-SOURCE-FILE.                  
133000           MOVE FT-CAND-HANDLE      TO PROF-HANDLE.                       
133100           MOVE FT-CAND-LABEL       TO PROF-LABEL.                        
133200           MOVE FT-CAND-NOTE        TO PROF-REVIEWER-NOTE.                
133300           MOVE FT-TOP-REPOS-TBL    TO PROF-TOP-REPOS-TBL.                
133400           MOVE FT-LANG-TBL         TO PROF-LANG-TBL.                     
133500           MOVE FT-LANG-COUNT       TO PROF-LANG-COUNT.                   
133600           MOVE FT-TOTAL-STARS      TO PROF-TOTAL-STARS.                  
133700           MOVE FT-TOTAL-FORKS      TO PROF-TOTAL-FORKS.                  
133800           MOVE FT-HAS-CI           TO PROF-HAS-CI.                       
133900           MOVE FT-HAS-TESTS        TO PROF-HAS-TESTS.                    
134000           MOVE FT-HAS-README       TO PROF-HAS-README.                   
134100           MOVE FT-README-INSTALL   TO PROF-README-INSTALL.               
134200           MOVE FT-AUTOMATION-SIGNALS TO PROF-AUTOMATION-SIGNALS.         
134300           MOVE FT-AI-ARTIFACT      TO PROF-AI-ARTIFACT.                  
134400           MOVE FT-RECENT-COMMITS   TO PROF-RECENT-COMMITS.               
134500           MOVE FT-RECENT-PRS       TO PROF-RECENT-PRS.                   
134600           MOVE FT-RECENT-ISSUES    TO PROF-RECENT-ISSUES.                
134700           MOVE FT-SMALL-PR-RATIO   TO PROF-SMALL-PR-RATIO.               
134800           MOVE FT-JOBFIT-COUNT     TO PROF-JOBFIT-COUNT.                 
134900           PERFORM 7110-COPY-JOBFIT-START                                 
135000                   THRU 7115-COPY-JOBFIT-END                              
135100              VARYING WS-SCAN-SUB FROM 1 BY 1                             
135200              UNTIL WS-SCAN-SUB > FT-JOBFIT-COUNT.                        
135300           MOVE SC-ENGINEERING TO PROF-SC-ENGINEERING.                    
135400           MOVE SC-IMPACT      TO PROF-SC-IMPACT.                         
135500           MOVE SC-ACTIVITY    TO PROF-SC-ACTIVITY.                       
135600           MOVE SC-AI-PROD     TO PROF-SC-AI-PROD.                        
135700           MOVE SC-TOTAL       TO PROF-SC-TOTAL.                          
135800           MOVE FT-RATIONALE-TBL TO PROF-RATIONALE-TBL.                   
135900           SET PROF-IS-VALID TO TRUE.                                     
136000           ADD 1 TO WS-PROFILE-COUNT.                                     
136100           MOVE REC-PROFILE TO WS-PROF-REC (WS-PROFILE-COUNT).            
136200       7105-WRITE-PROFILE-END.                                            
136300                                                                          
136400       7110-COPY-JOBFIT-START.                                            
136500           MOVE WS-JOBFIT-HOLD-WORD (WS-SCAN-SUB)                         
136600                TO PROF-JOBFIT-LIST (WS-SCAN-SUB).                        
136700       7115-COPY-JOBFIT-END.                                              
136800                                                                          
136900       7500-OPEN-OUT-START.                                               
137000           OPEN OUTPUT PROFFILE.                                          
137100           MOVE PROFFILE-STATUS TO WS-IO-STATUS.                          
137200           PERFORM 9000-TEST-STATUT-START                                 
137300                   THRU 9010-TEST-STATUT-END.                             
137400           OPEN OUTPUT SCORFILE.                                          
137500           MOVE SCORFILE-STATUS TO WS-IO-STATUS.                          
137600           PERFORM 9000-TEST-STATUT-START                                 
137700                   THRU 9010-TEST-STATUT-END.                             
137800           OPEN OUTPUT BSUMFILE.                                          
137900           MOVE BSUMFILE-STATUS TO WS-IO-STATUS.                          
138000           PERFORM 9000-TEST-STATUT-START                                 
138100                   THRU 9010-TEST-STATUT-END.                             
138200      *    HEADER ROW FOR THE SCORES TABLE (FILES SECTION - HEADER        
138300      *    PLUS ONE ROW PER CANDIDATE).                                   
138400           MOVE SPACES TO REC-SCORES.                                     
138500           MOVE 'DISPLAY-ID' TO SCSV-DISPLAY-ID.                          
138600           MOVE 'CAND-NAME'  TO SCSV-CAND-NAME.                           
138700           MOVE 'SOURCE-FILE' TO SCSV-SOURCE-FILE.                        
138800           MOVE 'HANDLE'     TO SCSV-HANDLE.                              
138900           WRITE REC-SCORES.                                              
139000           MOVE SCORFILE-STATUS TO WS-IO-STATUS.                          
139100           PERFORM 9000-TEST-STATUT-START                                 
139200                   THRU 9010-TEST-STATUT-END.                             
139300       7505-OPEN-OUT-END.                                                 
139400                                                                          
139500      *    WRITES ONE PROFILE ROW AND ONE SCORES ROW PER TABLE            
139600      *    ENTRY,                                                         
139700      *    IN ROSTER ORDER, DRIVEN BY THE CALLER'S PERFORM VARYING        
139800      *    ON IDX-PROF.                                                   
139900       7200-WRITE-SCORES-START.                                           
140000           MOVE WS-PROF-REC (IDX-PROF) TO REC-PROFILE.                    
140100           WRITE REC-PROFILE.                                             
140200           MOVE PROFFILE-STATUS TO WS-IO-STATUS.                          
140300           PERFORM 9000-TEST-STATUT-START                                 
140400                   THRU 9010-TEST-STATUT-END.                             
140500           MOVE SPACES TO REC-SCORES.                                     
140600           MOVE PROF-DISPLAY-ID     TO SCSV-DISPLAY-ID.                   
140700           MOVE PROF-CAND-NAME      TO SCSV-CAND-NAME.                    
140800           MOVE PROF-SOURCE-FILE    TO SCSV-SOURCE-FILE.                  
140900           MOVE PROF-HANDLE         TO SCSV-HANDLE.                       
141000           MOVE PROF-SC-ENGINEERING TO SCSV-SC-ENGINEERING.               
141100           MOVE PROF-SC-IMPACT      TO SCSV-SC-IMPACT.                    
141200           MOVE PROF-SC-ACTIVITY    TO SCSV-SC-ACTIVITY.                  
141300           MOVE PROF-SC-AI-PROD     TO SCSV-SC-AI-PROD.                   
141400           MOVE PROF-SC-TOTAL       TO SCSV-SC-TOTAL.                     
141500           WRITE REC-SCORES.                                              
141600           MOVE SCORFILE-STATUS TO WS-IO-STATUS.                          
141700           PERFORM 9000-TEST-STATUT-START                                 
141800                   THRU 9010-TEST-STATUT-END.                             
141900       7205-WRITE-SCORES-END.                                             
142000                                                                          
142100       7600-CLOSE-OUT-START.                                              
142200           CLOSE PROFFILE.                                                
142300           CLOSE SCORFILE.                                                
142400       7605-CLOSE-OUT-END.                                                
142500                                                                          
142600      *    RULE B8 ACCUMULATORS - RUNNING SUMS AND MIN/MAX FOR THE        
142700      *    CURRENT BATCH.                                                 
142800       7300-ACCUM-BATCH-START.                                            
142900           ADD SC-TOTAL       TO WS-BATCH-SUM-TOTAL.                      
143000           ADD SC-ENGINEERING TO WS-BATCH-SUM-ENGR.                       
143100           ADD SC-IMPACT      TO WS-BATCH-SUM-IMPACT.                     
143200           ADD SC-ACTIVITY    TO WS-BATCH-SUM-ACT.                        
143300           ADD SC-AI-PROD     TO WS-BATCH-SUM-AI.                         
143400           IF SC-TOTAL > WS-BATCH-MAX-TOTAL                               
143500               MOVE SC-TOTAL TO WS-BATCH-MAX-TOTAL                        
143600           END-IF.                                                        
143700           IF SC-TOTAL < WS-BATCH-MIN-TOTAL                               
143800               MOVE SC-TOTAL TO WS-BATCH-MIN-TOTAL                        
143900           END-IF.                                                        
144000       7305-ACCUM-BATCH-END.                                              
144100                                                                          
144200      *    RULE DS1 - QUEUE A DERIVED-FEATURES ROW FOR EVERY              
144300      *    VALIDATED CANDIDATE, LABELED OR NOT (REQ-0779 - THE            
144400      *    MODEL TRAINING PROJECT WAS LOSING UNLABELED ROWS UNDER         
144500      *    THE OLD LOGIC, WHICH GATED THIS ROW BEHIND THE LABEL           
144600      *    TEST TOO).                                                     
144700       7400-QUEUE-DATASET-START.                                          
144800           IF WS-STORAGE-ON-SW NOT = 'Y'                                  
144900               GO TO 7405-QUEUE-DATASET-END                               
145000           END-IF.                                                        
145100           ADD 1 TO WS-DERIVED-COUNT.                                     
145200           MOVE SPACES TO REC-DERIVED.                                    
145300           MOVE FT-CAND-ID   TO DRV-CAND-ID.                              
145400           MOVE FT-LANG-TBL  TO DRV-SKILL-TBL.                            
145500           MOVE FT-CAND-LABEL TO DRV-LABEL.                               
145600           MOVE FT-CAND-NOTE TO DRV-REVIEWER-NOTE.                        
145700           IF WS-STORE-FULLTEXT-SW = 'Y'                                  
145800               MOVE FT-CAND-NOTE TO DRV-RESUME-TEXT                       
145900           END-IF.                                                        
146000           MOVE REC-DERIVED TO WS-DRVQ-REC (WS-DERIVED-COUNT).            
146100       7405-QUEUE-DATASET-END.                                            
146200                                                                          
146300      *    RULE DS1 (CONTINUED) - QUEUE A LABEL ROW ONLY FOR A            
146400      *    CANDIDATE THAT CARRIES A NON-BLANK REVIEWER LABEL.             
146500       7410-QUEUE-LABEL-START.                                            
146600           IF WS-STORAGE-ON-SW NOT = 'Y'                                  
146700               GO TO 7415-QUEUE-LABEL-END                                 
146800           END-IF.                                                        
146900           ADD 1 TO WS-LABEL-COUNT.                                       
147000           MOVE SPACES TO REC-LABEL.                                      
147100           MOVE FT-CAND-ID   TO LBL-CAND-ID.                              
147200           MOVE FT-CAND-LABEL TO LBL-LABEL.                               
147300           MOVE FT-CAND-NOTE TO LBL-REVIEWER-NOTE.                        
147400           MOVE REC-LABEL TO WS-LBLQ-REC (WS-LABEL-COUNT).                
147500       7415-QUEUE-LABEL-END.                                              
147600                                                                          
147700      *    RULE B8 - BATCH SUMMARY: COUNT, FIVE ROUNDED AVERAGES,         
147800      *    AND                                                            
147900      *    THE DEVIATION FLAG.  RESETS THE ACCUMULATORS FOR THE           
148000      *    NEXT                                                           
148100      *    BATCH.                                                         
148200       8000-BATCH-SUM-START.                                              
148300           ADD 1 TO WS-BATCH-NBR.                                         
148400           MOVE SPACES TO REC-BATCHSUM.                                   
148500           MOVE WS-BATCH-NBR TO BS-BATCH-ID.                              
148600           MOVE WS-BATCH-CNT TO BS-COUNT.                                 
148700           COMPUTE BS-AVG-TOTAL ROUNDED =                                 
148800               WS-BATCH-SUM-TOTAL / WS-BATCH-CNT.                         
148900           COMPUTE BS-AVG-ENGINEERING ROUNDED =                           
149000               WS-BATCH-SUM-ENGR / WS-BATCH-CNT.                          
149100           COMPUTE BS-AVG-IMPACT ROUNDED =                                
149200               WS-BATCH-SUM-IMPACT / WS-BATCH-CNT.                        
149300           COMPUTE BS-AVG-ACTIVITY ROUNDED =                              
149400               WS-BATCH-SUM-ACT / WS-BATCH-CNT.                           
149500           COMPUTE BS-AVG-AI ROUNDED =                                    
149600               WS-BATCH-SUM-AI / WS-BATCH-CNT.                            
149700           MOVE BS-AVG-TOTAL TO WS-BATCH-AVG-TOTAL.                       
149800           SET BS-DEVIATION-NO TO TRUE.                                   
149900           IF WS-BATCH-AVG-TOTAL > 0                                      
150000               COMPUTE WS-BATCH-SPREAD =                                  
150100                   WS-BATCH-MAX-TOTAL - WS-BATCH-MIN-TOTAL                
150200               COMPUTE WS-BATCH-RATIO =                                   
150300                   WS-BATCH-SPREAD / WS-BATCH-AVG-TOTAL                   
150400               IF WS-BATCH-RATIO > WS-DEVIATION-THRESHOLD                 
150500                   SET BS-DEVIATION-YES TO TRUE                           
150600               END-IF                                                     
150700           END-IF.                                                        
150800           WRITE REC-BATCHSUM.                                            
150900           MOVE 0 TO WS-BATCH-CNT WS-BATCH-SUM-TOTAL                      
151000                     WS-BATCH-SUM-ENGR WS-BATCH-SUM-IMPACT                
151100                     WS-BATCH-SUM-ACT WS-BATCH-SUM-AI                     
151200                     WS-BATCH-MAX-TOTAL.                                  
151300           MOVE 999 TO WS-BATCH-MIN-TOTAL.                                
151400       8005-BATCH-SUM-END.                                                
151500                                                                          
151600      *    END OF RUN - HAND THE PROFILE TABLE AND RUN DATE TO            
151700      *    ECRITRP                                                        
151800      *    FOR THE TOP-N REPORT, THE SAME WAY THE OLD PROMOTION           
151900      *    SYSTEM                                                         
152000      *    CALLS ECRITFO WITH ITS CLASS TABLE (REQ-0233).                 
152100       9100-CALL-ECRITRP-START.                                           
152200           CALL 'ECRITRP' USING BY REFERENCE WS-PROFILES,                 
152300                   WS-RUN-DATE,                                           
152400                                              WS-TOP-N                    
152500               ON EXCEPTION                                               
152600                   DISPLAY 'SCREEN1: ECRITRP NOT AVAILABLE'               
152700           END-CALL.                                                      
152800       9105-CALL-ECRITRP-END.                                             
152900                                                                          
153000      *    END OF RUN - HAND THE QUEUED LABEL/DERIVED ROWS TO             
153100      *    ECRITDS                                                        
153200      *    (REQ-0261).                                                    
153300       9200-CALL-ECRITDS-START.                                           
153400           CALL 'ECRITDS' USING BY REFERENCE WS-LABEL-QUEUE,              
153500                                              WS-DERIVED-QUEUE            
153600               ON EXCEPTION                                               
153700                   DISPLAY 'SCREEN1: ECRITDS NOT AVAILABLE'               
153800           END-CALL.                                                      
153900       9205-CALL-ECRITDS-END.                                             
154000                                                                          
154100      *    OUTPUT FILE STATUS CHECK, CARRIED FORWARD FROM THE OLD         
154200      *    PROMOTION SYSTEM'S 9000-TEST-STATUT (REQ-0803).  THE           
154300      *    PROMOTION RUN ONLY EVER HAD ONE FILE TO WATCH; THIS            
154400      *    BATCH OPENS SEVEN, SO THE CALLER MOVES THE STATUS OF           
154500      *    WHICHEVER ONE IT JUST TOUCHED INTO WS-IO-STATUS FIRST.         
154600      *    USED ON THE FOUR OUTPUT FILES, WHERE A BAD STATUS IS           
154700      *    ALWAYS A REAL ERROR.  THE FOUR INPUT FILES KEEP THEIR          
154800      *    OWN OPEN-TIME CHECKS ABOVE BECAUSE AN ABSENT JOBKFILE          
154900      *    (AND, BY THE SAME BATCH-FLOW RULE, AN ABSENT CAND/ACT/         
155000      *    REPO FILE) IS TREATED AS AN EMPTY FILE, NOT AN ABORT.          
155100       9000-TEST-STATUT-START.                                            
155200           IF (NOT IO-STATUS-OK) AND (NOT IO-STATUS-EOF)                  
155300               MOVE ALL '/' TO WS-LIG-RAP                                 
155400               DISPLAY WS-LIG-RAP                                         
155500               DISPLAY 'SCREEN1 - BAD FILE STATUS ' WS-IO-STATUS          
155600               DISPLAY WS-LIG-RAP                                         
155700               GO TO 0010-STOP-PRG                                        
155800           END-IF.                                                        
155900       9010-TEST-STATUT-END.                                              
156000                                                                          
156100      *    CAP(V,L) HELPER - REPLACES THE MIN INTRINSIC.  NEGATIVE        
156200      *    INPUTS CANNOT OCCUR (ALL EVIDENCE COUNTS ARE UNSIGNED)         
156300      *    SO                                                             
156400      *    ONLY THE UPPER BOUND IS TESTED.                                
156500       9500-CAP-START.                                                    
156600           IF WS-CAP-VALUE > WS-CAP-LIMIT                                 
156700               MOVE WS-CAP-LIMIT TO WS-CAP-RESULT                         
156800           ELSE                                                           
156900               MOVE WS-CAP-VALUE TO WS-CAP-RESULT                         
157000           END-IF.                                                        
157100       9505-CAP-END.                                                      
157200                                                                          
157300                                                                          
157400                                                                          
