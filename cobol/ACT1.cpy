000100      *===========================================================        
000200      *    ACT1.CPY  -  ACTIVITY HEADER FILE AND RECORD                   
000300      *    ONE PER HANDLE.  90-DAY ROLLING WINDOW COUNTS PLUS THE         
000400      *    WEEKLY BUCKET TABLE USED BY THE ACTIVITY SUB-SCORE             
000500      *    (S3).                                                          
000600      *    ACT-WEEKLY(1) IS THE MOST RECENT WEEK.                         
000700      *===========================================================        
000800       FD  ACTFILE                                                        
000900           RECORD CONTAINS 100 CHARACTERS                                 
001000           RECORDING MODE IS F                                            
001100           LABEL RECORD IS STANDARD.                                      
001200                                                                          
001300       01  REC-ACTIVITY.                                                  
001400           05  ACT-HANDLE           PIC X(20).                            
001500           05  ACT-RECENT-COMMITS   PIC 9(05).                            
001600           05  ACT-RECENT-PRS       PIC 9(04).                            
001700           05  ACT-RECENT-ISSUES    PIC 9(04).                            
001800           05  ACT-SMALL-PR-RATIO   PIC 9V999.                            
001900           05  ACT-WEEKLY-COUNT     PIC 9(02).                            
002000           05  ACT-WEEKLY-TBL OCCURS 14 TIMES.                            
002100               10  ACT-WEEKLY       PIC 9(04).                            
002200           05  FILLER               PIC X(05).                            
002300                                                                          
