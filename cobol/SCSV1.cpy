000100      *===========================================================        
000200      *    SCSV1.CPY  -  SCORES TABLE FILE AND RECORD                     
000300      *    ONE HEADER ROW FOLLOWED BY ONE ROW PER CANDIDATE,              
000400      *    ROSTER                                                         
000500      *    ORDER, WRITTEN BY SCREEN1 PARAGRAPH 7200.                      
000600      *===========================================================        
000700       FD  SCORFILE                                                       
000800           RECORD CONTAINS 120 CHARACTERS                                 
000900           RECORDING MODE IS F                                            
001000           LABEL RECORD IS STANDARD.                                      
001100                                                                          
001200       01  REC-SCORES.                                                    
001300           05  SCSV-DISPLAY-ID          PIC X(25).                        
001400           05  SCSV-CAND-NAME           PIC X(25).                        
001500           05  SCSV-SOURCE-FILE         PIC X(25).                        
001600           05  SCSV-HANDLE              PIC X(20).                        
001700           05  SCSV-SC-ENGINEERING      PIC 9(03).                        
001800           05  SCSV-SC-IMPACT           PIC 9(03).                        
001900           05  SCSV-SC-ACTIVITY         PIC 9(03).                        
002000           05  SCSV-SC-AI-PROD          PIC 9(03).                        
002100           05  SCSV-SC-TOTAL            PIC 9(03).                        
002200           05  FILLER                   PIC X(10).                        
002300                                                                          
