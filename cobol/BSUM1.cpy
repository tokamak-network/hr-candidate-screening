000100      *===========================================================        
000200      *    BSUM1.CPY  -  BATCH SUMMARY FILE AND RECORD                    
000300      *    ONE ROW PER BATCH OF WS-BATCH-SIZE CANDIDATES, RULE B8.        
000400      *    THE FIVE AVERAGES ARE HALF-UP ROUNDED TO TWO DECIMALS.         
000500      *===========================================================        
000600       FD  BSUMFILE                                                       
000700           RECORD CONTAINS 40 CHARACTERS                                  
000800           RECORDING MODE IS F                                            
000900           LABEL RECORD IS STANDARD.                                      
001000                                                                          
001100       01  REC-BATCHSUM.                                                  
001200           05  BS-BATCH-ID              PIC 9(04).                        
001300           05  BS-COUNT                 PIC 9(04).                        
001400           05  BS-AVG-TOTAL             PIC 9(03)V99.                     
001500           05  BS-AVG-ENGINEERING       PIC 9(03)V99.                     
001600           05  BS-AVG-IMPACT            PIC 9(03)V99.                     
001700           05  BS-AVG-ACTIVITY          PIC 9(03)V99.                     
001800           05  BS-AVG-AI                PIC 9(03)V99.                     
001900           05  BS-DEVIATION-FLAG        PIC X(01).                        
002000           88  BS-DEVIATION-YES             VALUE 'Y'.                    
002100           88  BS-DEVIATION-NO              VALUE 'N'.                    
002200           05  FILLER                   PIC X(06).                        
002300                                                                          
