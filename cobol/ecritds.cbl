000100      ************************************************************        
000200      *    ECRITDS - LABELED-DATASET APPENDER                             
000300      *    CALLED BY SCREEN1 AT END OF RUN WITH THE QUEUED LABEL          
000400      *    AND                                                            
000500      *    DERIVED-FEATURE ROWS (RULE DS1).  APPENDS TO THE TWO           
000600      *    DATASET FILES SO A TRAINING SET CAN ACCUMULATE ACROSS          
000700      *    MANY                                                           
000800      *    RUNS - OPENS EXTEND WHEN THE FILE ALREADY EXISTS,              
000900      *    OUTPUT                                                         
001000      *    (WITH A HEADING ROW ON THE LABELS FILE) THE FIRST TIME.        
001100      *                                                                   
001200      *    HISTORY                                                        
001300      *    93/05/11  RHU  REQ-0248  ORIGINAL CODING, SPLIT OUT OF         
001400      *                             SCREEN1 THE SAME WAY ECRITRP          
001500      *                             WAS.                                  
001600      *    97/01/09  DKS  REQ-0409  ADDED THE DERIVED-FEATURES            
001700      *    FILE                                                           
001800      *                             ALONGSIDE THE LABELS FILE, ONE        
001900      *                             CALL NOW WRITES BOTH.                 
002000      *    98/09/23  MFW  REQ-0611  Y2K REVIEW - NO DATE FIELDS           
002100      *    KEPT                                                           
002200      *                             IN EITHER DATASET RECORD.  NO         
002300      *                             CHANGE REQUIRED.                      
002400      *    02/06/27  LDT  REQ-0779  CONFIRMED THE DERIVED-FEATURES        
002500      *                             ROW IS QUEUED FOR EVERY               
002600      *                             CANDIDATE REGARDLESS OF LABEL,        
002700      *                             PER A SCREEN1 FIX TO RULE DS1;        
002800      *                             NO CHANGE NEEDED HERE, THE            
002900      *                             ROW SHAPES ARE UNCHANGED.             
003000      ************************************************************        
003100       IDENTIFICATION DIVISION.                                           
003200       PROGRAM-ID. ECRITDS.                                               
003300       AUTHOR. R. HULICK.                                                 
003400       INSTALLATION. DATA PROCESSING CENTER.                              
003500       DATE-WRITTEN. 05/11/93.                                            
003600       DATE-COMPILED.                                                     
003700       SECURITY. UNCLASSIFIED.                                            
003800                                                                          
003900       ENVIRONMENT DIVISION.                                              
004000       CONFIGURATION SECTION.                                             
004100       SPECIAL-NAMES.                                                     
004200           C01 IS TOP-OF-FORM.                                            
004300                                                                          
004400       INPUT-OUTPUT SECTION.                                              
004500       FILE-CONTROL.                                                      
004600           SELECT LBLFILE                                                 
004700               ASSIGN TO LABELS                                           
004800               ACCESS MODE IS SEQUENTIAL                                  
004900               ORGANIZATION IS LINE SEQUENTIAL                            
005000               FILE STATUS IS LBLFILE-STATUS.                             
005100                                                                          
005200           SELECT DRVFILE                                                 
005300               ASSIGN TO DERIVED                                          
005400               ACCESS MODE IS SEQUENTIAL                                  
005500               ORGANIZATION IS LINE SEQUENTIAL                            
005600               FILE STATUS IS DRVFILE-STATUS.                             
005700                                                                          
005800       DATA DIVISION.                                                     
005900       FILE SECTION.                                                      
006000           COPY LABL1.                                                    
006100           COPY DERV1.                                                    
006200                                                                          
006300       WORKING-STORAGE SECTION.                                           
006400       01  LBLFILE-STATUS                PIC X(02) VALUE SPACE.           
006500           88  LBLFILE-OK                    VALUE '00'.                  
006600           88  LBLFILE-NOT-FOUND              VALUE '35'.                 
006700                                                                          
006800       01  DRVFILE-STATUS                PIC X(02) VALUE SPACE.           
006900           88  DRVFILE-OK                    VALUE '00'.                  
007000           88  DRVFILE-NOT-FOUND              VALUE '35'.                 
007100                                                                          
007200       01  WS-LBLQ-SUB                   PIC 9(04) COMP VALUE 0.          
007300       01  WS-DRVQ-SUB                   PIC 9(04) COMP VALUE 0.          
007400                                                                          
007500      *    HEADING ROW FOR THE LABELS FILE, WRITTEN ONLY THE FIRST        
007600      *    TIME THE FILE IS CREATED (LBLFILE-NOT-FOUND ON OPEN).          
007700       01  WS-LABEL-HEADING.                                              
007800           05  FILLER                    PIC X(08) VALUE                  
007900                   'CAND-ID '.                                            
008000           05  FILLER                    PIC X(10) VALUE                  
008100                   'LABEL     '.                                          
008200           05  FILLER                    PIC X(30) VALUE                  
008300               'REVIEWER-NOTE                 '.                          
008400           05  FILLER                    PIC X(02) VALUE SPACES.          
008500                                                                          
008600      *    REDEFINES #1 - LETS THE HEADING BE WRITTEN THROUGH THE         
008700      *    SAME 50-BYTE RECORD AREA AS A NORMAL LABEL ROW.                
008800       01  WS-LABEL-HEADING-R REDEFINES WS-LABEL-HEADING                  
008900                                        PIC X(50).                        
009000                                                                          
009100      *    REDEFINES #2 - ONE QUEUED LABEL ROW UNPACKED SO ITS            
009200      *    FIELD NAMES CAN BE COMPARED/MOVED INDIVIDUALLY IF A            
009300      *    LATER RELEASE NEEDS TO FILTER THE QUEUE BEFORE IT IS           
009400      *    WRITTEN.                                                       
009500       01  WS-LBL-AREA                   PIC X(50).                       
009600       01  WS-LBL-UNPACK REDEFINES WS-LBL-AREA.                           
009700           05  WS-LBL-CAND-ID            PIC X(08).                       
009800           05  WS-LBL-LABEL              PIC X(10).                       
009900           05  WS-LBL-REVIEWER-NOTE      PIC X(30).                       
010000           05  FILLER                    PIC X(02).                       
010100                                                                          
010200      *    REDEFINES #3 - ONE QUEUED DERIVED ROW UNPACKED THE SAME        
010300      *    WAY, FOR THE SAME REASON.                                      
010400       01  WS-DRV-AREA                   PIC X(260).                      
010500       01  WS-DRV-UNPACK REDEFINES WS-DRV-AREA.                           
010600           05  WS-DRV-CAND-ID            PIC X(08).                       
010700           05  WS-DRV-SKILL-TBL OCCURS 10 TIMES.                          
010800               10  WS-DRV-SKILLS         PIC X(15).                       
010900           05  WS-DRV-LABEL              PIC X(10).                       
011000           05  WS-DRV-REVIEWER-NOTE      PIC X(30).                       
011100           05  WS-DRV-RESUME-TEXT        PIC X(60).                       
011200           05  FILLER                    PIC X(02).                       
011300                                                                          
011400       LINKAGE SECTION.                                                   
011500       01  LK-LABEL-QUEUE.                                                
011600           05  LK-LABEL-COUNT            PIC 9(04) COMP.                  
011700           05  LK-LABEL-TAB OCCURS 0 TO 500 TIMES                         
011800                             DEPENDING ON LK-LABEL-COUNT                  
011900                             INDEXED BY LK-IDX-LBLQ.                      
012000               10  LK-LBLQ-REC               PIC X(50).                   
012100                                                                          
012200       01  LK-DERIVED-QUEUE.                                              
012300           05  LK-DERIVED-COUNT          PIC 9(04) COMP.                  
012400           05  LK-DERIVED-TAB OCCURS 0 TO 500 TIMES                       
012500                               DEPENDING ON LK-DERIVED-COUNT              
012600                               INDEXED BY LK-IDX-DRVQ.                    
012700               10  LK-DRVQ-REC               PIC X(260).                  
012800                                                                          
012900       PROCEDURE DIVISION USING LK-LABEL-QUEUE, LK-DERIVED-QUEUE.         
013000      *0000-MAIN-START                                                    
013100           PERFORM 3000-OPEN-DS-START THRU 3005-OPEN-DS-END.              
013200                                                                          
013300           PERFORM 7500-WRITE-LABEL-START                                 
013400                   THRU 7505-WRITE-LABEL-END                              
013500              VARYING WS-LBLQ-SUB FROM 1 BY 1                             
013600              UNTIL WS-LBLQ-SUB > LK-LABEL-COUNT.                         
013700                                                                          
013800           PERFORM 7520-WRITE-DERIVED-START                               
013900                   THRU 7525-WRITE-DERIVED-END                            
014000              VARYING WS-DRVQ-SUB FROM 1 BY 1                             
014100              UNTIL WS-DRVQ-SUB > LK-DERIVED-COUNT.                       
014200                                                                          
014300           PERFORM 3080-CLOSE-DS-START THRU 3085-CLOSE-DS-END.            
014400                                                                          
014500           GOBACK.                                                        
014600                                                                          
014700      *    OPENS BOTH DATASET FILES.  A FIRST OPEN EXTEND TELLS US        
014800      *    WHETHER THE FILE ALREADY EXISTS (FILE STATUS 35 MEANS          
014900      *    IT                                                             
015000      *    DOES NOT) - WHEN IT DOES NOT, WE SWITCH TO OUTPUT AND,         
015100      *    FOR                                                            
015200      *    THE LABELS FILE ONLY, LAY DOWN THE HEADING ROW FIRST.          
015300       3000-OPEN-DS-START.                                                
015400           OPEN EXTEND LBLFILE.                                           
015500           IF LBLFILE-NOT-FOUND                                           
015600               OPEN OUTPUT LBLFILE                                        
015700               MOVE WS-LABEL-HEADING-R TO REC-LABEL                       
015800               WRITE REC-LABEL                                            
015900           END-IF.                                                        
016000                                                                          
016100           OPEN EXTEND DRVFILE.                                           
016200           IF DRVFILE-NOT-FOUND                                           
016300               OPEN OUTPUT DRVFILE                                        
016400           END-IF.                                                        
016500       3005-OPEN-DS-END.                                                  
016600                                                                          
016700       3080-CLOSE-DS-START.                                               
016800           CLOSE LBLFILE.                                                 
016900           CLOSE DRVFILE.                                                 
017000       3085-CLOSE-DS-END.                                                 
017100                                                                          
017200       7500-WRITE-LABEL-START.                                            
017300           MOVE LK-LBLQ-REC (WS-LBLQ-SUB) TO WS-LBL-AREA.                 
017400           MOVE SPACES TO REC-LABEL.                                      
017500           MOVE WS-LBL-CAND-ID       TO LBL-CAND-ID.                      
017600           MOVE WS-LBL-LABEL         TO LBL-LABEL.                        
017700           MOVE WS-LBL-REVIEWER-NOTE TO LBL-REVIEWER-NOTE.                
017800           WRITE REC-LABEL.                                               
017900       7505-WRITE-LABEL-END.                                              
018000                                                                          
018100       7520-WRITE-DERIVED-START.                                          
018200           MOVE LK-DRVQ-REC (WS-DRVQ-SUB) TO WS-DRV-AREA.                 
018300           MOVE SPACES TO REC-DERIVED.                                    
018400           MOVE WS-DRV-CAND-ID       TO DRV-CAND-ID.                      
018500           MOVE WS-DRV-SKILL-TBL     TO DRV-SKILL-TBL.                    
018600           MOVE WS-DRV-LABEL         TO DRV-LABEL.                        
018700           MOVE WS-DRV-REVIEWER-NOTE TO DRV-REVIEWER-NOTE.                
018800           MOVE WS-DRV-RESUME-TEXT   TO DRV-RESUME-TEXT.                  
018900           WRITE REC-DERIVED.                                             
019000       7525-WRITE-DERIVED-END.                                            
019100                                                                          
019200                                                                          
