000100      *===========================================================        
000200      *    PROF1.CPY  -  CANDIDATE PROFILE FILE AND RECORD                
000300      *                                                                   
000400      *    ONE PROFILE PER ACCEPTED, VALIDATED CANDIDATE.  THIS IS        
000500      *    THE FIXED-COLUMN EQUIVALENT OF THE JSON-LINES PROFILE          
000600      *    THE ORIGINAL TOOLING EMITS - SAME FIELDS, FLAT LAYOUT.         
000700      *    CARRIES EVERYTHING RULE V1 REQUIRES TO BE PRESENT:             
000800      *    CANDIDATE ID, HANDLE, JOB-FIT LIST, EVIDENCE GROUP,            
000900      *    SCORES GROUP, AND THE FOUR-LINE RATIONALE.                     
001000      *                                                                   
001100      *    ALSO DOUBLES AS THE SHAPE OF WS-PROFILE-TBL, THE TABLE         
001200      *    SCREEN1 PASSES BY REFERENCE TO ECRITRP FOR THE TOP-N           
001300      *    REPORT (SEE ECRITRP LINKAGE SECTION).                          
001400      *                                                                   
001500      *    HISTORY                                                        
001600      *    89/03/14  RHU  ORIGINAL LAYOUT, FIRST RUN OF SCREEN1.          
001700      *    91/07/02  RHU  ADDED PROF-JOBFIT-LIST/COUNT PER V1             
001800      *    REVIEW.                                                        
001900      *    94/11/21  RHU  WIDENED PROF-SOURCE-FILE TO MATCH CAND1.        
002000      *===========================================================        
002100       FD  PROFFILE                                                       
002200           RECORD CONTAINS 1320 CHARACTERS                                
002300           RECORDING MODE IS F                                            
002400           LABEL RECORD IS STANDARD.                                      
002500                                                                          
002600       01  REC-PROFILE.                                                   
002700           05  PROF-CAND-ID             PIC X(08).                        
002800           05  PROF-DISPLAY-ID          PIC X(25).                        
002900           05  PROF-CAND-NAME           PIC X(25).                        
003000           05  PROF-SOURCE-FILE         PIC X(25).                        
003100           05  PROF-HANDLE              PIC X(20).                        
003200           05  PROF-LABEL               PIC X(10).                        
003300           05  PROF-REVIEWER-NOTE       PIC X(30).                        
003400                                                                          
003500      *    -----------------------------------------------------          
003600      *    EVIDENCE GROUP - CARRIED FORWARD FROM WS-FEATURE.              
003700      *    -----------------------------------------------------          
003800           05  PROF-EVIDENCE.                                             
003900               10  PROF-TOP-REPOS-TBL OCCURS 8 TIMES.                     
004000                   15  PROF-TOP-REPOS       PIC X(30).                    
004100               10  PROF-LANG-TBL OCCURS 10 TIMES.                         
004200                   15  PROF-LANG            PIC X(15).                    
004300               10  PROF-LANG-COUNT          PIC 9(02).                    
004400               10  PROF-TOTAL-STARS         PIC 9(07).                    
004500               10  PROF-TOTAL-FORKS         PIC 9(06).                    
004600               10  PROF-HAS-CI              PIC X(01).                    
004700               10  PROF-HAS-TESTS           PIC X(01).                    
004800               10  PROF-HAS-README          PIC X(01).                    
004900               10  PROF-README-INSTALL      PIC X(01).                    
005000               10  PROF-AUTOMATION-SIGNALS  PIC 9(03).                    
005100               10  PROF-AI-ARTIFACT         PIC X(01).                    
005200               10  PROF-RECENT-COMMITS      PIC 9(05).                    
005300               10  PROF-RECENT-PRS          PIC 9(04).                    
005400               10  PROF-RECENT-ISSUES       PIC 9(04).                    
005500               10  PROF-SMALL-PR-RATIO      PIC 9V999.                    
005600                                                                          
005700      *    FLAT RE-VIEW OF THE TOP-REPO TABLE, USED WHEN ECRITRP          
005800      *    BUILDS THE COMMA-JOINED "TOP REPOS" LINE OF THE REPORT.        
005900           05  PROF-TOP-REPOS-LINE REDEFINES PROF-TOP-REPOS-TBL           
006000                                        PIC X(240).                       
006100                                                                          
006200      *    UP TO 20 MATCHED KEYWORDS KEPT, ASCENDING - THE SAME           
006300      *    FIRST-N TRUNCATION HABIT AS FT-TOP-REPOS AND FT-LANG.          
006400           05  PROF-JOBFIT-COUNT        PIC 9(02).                        
006500           05  PROF-JOBFIT-TBL OCCURS 20 TIMES.                           
006600               10  PROF-JOBFIT-LIST     PIC X(20).                        
006700                                                                          
006800      *    -----------------------------------------------------          
006900      *    SCORES GROUP - RULES S1-S5.                                    
007000      *    -----------------------------------------------------          
007100           05  PROF-SCORES.                                               
007200               10  PROF-SC-ENGINEERING      PIC 9(03).                    
007300               10  PROF-SC-IMPACT           PIC 9(03).                    
007400               10  PROF-SC-ACTIVITY         PIC 9(03).                    
007500               10  PROF-SC-AI-PROD          PIC 9(03).                    
007600               10  PROF-SC-TOTAL            PIC 9(03).                    
007700                                                                          
007800      *    NUMERIC RE-VIEW OF THE FIVE SCORES, USED BY ECRITRP'S          
007900      *    DESCENDING SORT ON TOTAL WITHOUT UNPACKING THE GROUP.          
008000           05  PROF-SCORES-NUM REDEFINES PROF-SCORES                      
008100                                        PIC 9(15).                        
008200                                                                          
008300      *    -----------------------------------------------------          
008400      *    FOUR-LINE RATIONALE - RULES R1-R4, ONE LINE EACH.              
008500      *    -----------------------------------------------------          
008600           05  PROF-RATIONALE-TBL OCCURS 4 TIMES.                         
008700               10  PROF-RATIONALE       PIC X(80).                        
008800                                                                          
008900           05  PROF-VALID-FLAG          PIC X(01).                        
009000           88  PROF-IS-VALID                VALUE 'Y'.                    
009100           88  PROF-IS-INVALID              VALUE 'N'.                    
009200           05  FILLER                   PIC X(09).                        
009300                                                                          
