000100      *===========================================================        
000200      *    LABL1.CPY  -  LABEL DATASET FILE AND RECORD                    
000300      *    APPEND-ONLY.  ONE ROW PER LABELED CANDIDATE, RULE DS1.         
000400      *    A COLUMN-HEADING ROW IS WRITTEN THE FIRST TIME THE FILE        
000500      *    IS CREATED (SEE ECRITDS PARAGRAPH 3200).                       
000600      *===========================================================        
000700       FD  LBLFILE                                                        
000800           RECORD CONTAINS 50 CHARACTERS                                  
000900           RECORDING MODE IS F                                            
001000           LABEL RECORD IS STANDARD.                                      
001100                                                                          
001200       01  REC-LABEL.                                                     
001300           05  LBL-CAND-ID              PIC X(08).                        
001400           05  LBL-LABEL                PIC X(10).                        
001500           05  LBL-REVIEWER-NOTE        PIC X(30).                        
001600           05  FILLER                   PIC X(02).                        
001700                                                                          
