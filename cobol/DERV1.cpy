000100      *===========================================================        
000200      *    DERV1.CPY  -  DERIVED-FEATURES DATASET FILE AND RECORD         
000300      *    APPEND-ONLY.  ONE ROW PER PROCESSED CANDIDATE, RULE            
000400      *    DS1.                                                           
000500      *    DRV-RESUME-TEXT STAYS SPACES UNLESS THE STORE-FULL-TEXT        
000600      *    SWITCH (WS-STORE-FULLTEXT-SW IN SCREEN1) IS TURNED ON.         
000700      *===========================================================        
000800       FD  DRVFILE                                                        
000900           RECORD CONTAINS 260 CHARACTERS                                 
001000           RECORDING MODE IS F                                            
001100           LABEL RECORD IS STANDARD.                                      
001200                                                                          
001300       01  REC-DERIVED.                                                   
001400           05  DRV-CAND-ID              PIC X(08).                        
001500           05  DRV-SKILL-TBL OCCURS 10 TIMES.                             
001600               10  DRV-SKILLS           PIC X(15).                        
001700           05  DRV-LABEL                PIC X(10).                        
001800           05  DRV-REVIEWER-NOTE        PIC X(30).                        
001900           05  DRV-RESUME-TEXT          PIC X(60).                        
002000           05  FILLER                   PIC X(02).                        
002100                                                                          
